000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Tabela de GWP (Global Warming Potential) 100
000400*                  anos, edicoes AR5 e AR6 do IPCC - constantes
000500*                  de compilacao, nao vem de arquivo.
000600*----------------------------------------------------------------*
000700*    ALTERACOES:
000800*    14/02/1994 JPS 0081  - Tabela original (gases CT-xxx).
000900*    09/05/2015 LRS 0231  - Inclusao colunas AR6 (5a avaliacao
001000*                           do IPCC substituida pela 6a).
001100*================================================================*
001200 01  TAB-GWP.
001300     05  TAB-GWP-OCR  OCCURS 7 TIMES
001400                       ASCENDING KEY IS TGWP-GAS
001500                       INDEXED BY IX-GWP.
001600         10  TGWP-GAS            PIC X(10).
001700         10  TGWP-AR5            PIC S9(05).
001800         10  TGWP-AR6            PIC S9(05)V9(01).
001900     05  FILLER                  PIC X(10).
002000
002100 01  TAB-GWP-VALORES.
002200* ------------------------- ordem alfabetica do gas --------------
002300     05  FILLER PIC X(10) VALUE "CH4".
002400     05  FILLER PIC S9(05) VALUE 28.
002500     05  FILLER PIC S9(05)V9(01) VALUE 27.9.
002600     05  FILLER PIC X(10) VALUE "CO2".
002700     05  FILLER PIC S9(05) VALUE 1.
002800     05  FILLER PIC S9(05)V9(01) VALUE 1.0.
002900     05  FILLER PIC X(10) VALUE "HFC-134A".
003000     05  FILLER PIC S9(05) VALUE 1300.
003100     05  FILLER PIC S9(05)V9(01) VALUE 1526.0.
003200     05  FILLER PIC X(10) VALUE "HFC-23".
003300     05  FILLER PIC S9(05) VALUE 12400.
003400     05  FILLER PIC S9(05)V9(01) VALUE 14600.0.
003500     05  FILLER PIC X(10) VALUE "N2O".
003600     05  FILLER PIC S9(05) VALUE 265.
003700     05  FILLER PIC S9(05)V9(01) VALUE 273.0.
003800     05  FILLER PIC X(10) VALUE "R-410A".
003900     05  FILLER PIC S9(05) VALUE 1924.
004000     05  FILLER PIC S9(05)V9(01) VALUE 1924.0.
004100     05  FILLER PIC X(10) VALUE "SF6".
004200     05  FILLER PIC S9(05) VALUE 23500.
004300     05  FILLER PIC S9(05)V9(01) VALUE 25200.0.
004400     05  FILLER PIC X(10) VALUE SPACES.
004500
004600 01  TAB-GWP-VALORES-R   REDEFINES  TAB-GWP-VALORES.
004700     05  TGWP-CARGA OCCURS 7 TIMES.
004800         10  TGWP-CARGA-GAS      PIC X(10).
004900         10  TGWP-CARGA-AR5      PIC S9(05).
005000         10  TGWP-CARGA-AR6      PIC S9(05)V9(01).
