000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: FD/registro do arquivo de atividades
000400*----------------------------------------------------------------*
000500*    Layout conforme protocolo corporativo de inventario GEE -
000600*    um registro por atividade (combustao, eletricidade
000700*    adquirida ou atividade de cadeia de valor).
000800*================================================================*
000900 FD  ARQ-ATIVIDADE
001000     RECORDING MODE IS F.
001100 01  REG-ARQ-ATIVIDADE.
001200     05  ATIV-ID                 PIC X(12).
001300     05  ATIV-NOME               PIC X(40).
001400     05  ATIV-SCOPE              PIC 9(01).
001500     05  ATIV-S1-CATEGORIA       PIC X(12).
001600     05  ATIV-S3-CATEGORIA       PIC 9(02).
001700     05  ATIV-TIPO-COMBUSTIVEL   PIC X(16).
001800     05  ATIV-QUANTIDADE         PIC S9(09)V9(04).
001900     05  ATIV-UNIDADE            PIC X(10).
002000     05  ATIV-REGIAO-REDE        PIC X(04).
002100     05  ATIV-PAIS               PIC X(02).
002200     05  ATIV-FATOR-CUSTOM       PIC S9(05)V9(06).
002300     05  ATIV-REFRIGERANTE       PIC X(10).
002400     05  FILLER                  PIC X(07).
