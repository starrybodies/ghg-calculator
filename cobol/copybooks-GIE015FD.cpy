000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: FD/registro das linhas de erro do validador
000400*================================================================*
000500 FD  ARQ-ERRO
000600     RECORDING MODE IS F.
000700 01  REG-ARQ-ERRO                PIC X(132).
