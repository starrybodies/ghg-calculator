000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Rotinas de acesso ao arquivo de resultados
000400*                  (abertura, gravacao, fechamento).
000500*----------------------------------------------------------------*
000600*    ALTERACOES:
000700*    14/02/1994 JPS 0081  - Rotina original.
000800*================================================================*
000900*----------------------------------------------------------------*
001000 7210-ABRIR-ARQ-RESULTADO         SECTION.
001100*----------------------------------------------------------------*
001200     OPEN OUTPUT ARQ-RESULTADO.
001300     IF  NOT FS-OK
001400         MOVE "S"                TO W-ERRO
001500     END-IF.
001600*----------------------------------------------------------------*
001700 7210-99-FIM.                     EXIT.
001800*----------------------------------------------------------------*
001900
002000*----------------------------------------------------------------*
002100 7250-GRAVAR-ARQ-RESULTADO        SECTION.
002200*----------------------------------------------------------------*
002300     WRITE REG-ARQ-RESULTADO.
002400     IF  NOT FS-OK
002500         MOVE "S"                TO W-ERRO
002600     ELSE
002700         ADD 1                   TO W-GRAVADOS
002800     END-IF.
002900*----------------------------------------------------------------*
003000 7250-99-FIM.                     EXIT.
003100*----------------------------------------------------------------*
003200
003300*----------------------------------------------------------------*
003400 7290-FECHAR-ARQ-RESULTADO        SECTION.
003500*----------------------------------------------------------------*
003600     CLOSE ARQ-RESULTADO.
003700*----------------------------------------------------------------*
003800 7290-99-FIM.                     EXIT.
003900*----------------------------------------------------------------*
