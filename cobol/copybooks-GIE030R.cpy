000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Rotinas de acesso ao arquivo de atividades
000400*                  (abertura, leitura sequencial, fechamento) -
000500*                  compartilhada pela GIE030P e pela GIE040P.
000600*----------------------------------------------------------------*
000700*    ALTERACOES:
000800*    14/02/1994 JPS 0081  - Rotina original.
000900*    22/11/2001 RNC Y2K02 - Revisao geral pos-Y2K, sem impacto
001000*                           nesta rotina (sem campos de data).
001100*================================================================*
001200*----------------------------------------------------------------*
001300 7010-ABRIR-ARQ-ATIVIDADE         SECTION.
001400*----------------------------------------------------------------*
001500     OPEN INPUT ARQ-ATIVIDADE.
001600     IF  NOT FS-OK
001700         MOVE "S"                TO W-ERRO
001800     END-IF.
001900*----------------------------------------------------------------*
002000 7010-99-FIM.                     EXIT.
002100*----------------------------------------------------------------*
002200
002300*----------------------------------------------------------------*
002400 7050-LER-ARQ-ATIVIDADE           SECTION.
002500*----------------------------------------------------------------*
002600     READ ARQ-ATIVIDADE
002700         AT END
002800             MOVE "S"            TO W-FIM
002900     END-READ.
003000     IF  NOT FS-OK AND NOT FS-FIM
003100         MOVE "S"                TO W-ERRO
003200     END-IF.
003300*----------------------------------------------------------------*
003400 7050-99-FIM.                     EXIT.
003500*----------------------------------------------------------------*
003600
003700*----------------------------------------------------------------*
003800 7090-FECHAR-ARQ-ATIVIDADE        SECTION.
003900*----------------------------------------------------------------*
004000     CLOSE ARQ-ATIVIDADE.
004100*----------------------------------------------------------------*
004200 7090-99-FIM.                     EXIT.
004300*----------------------------------------------------------------*
