000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Montagem do relatorio impresso do inventario
000400*                  (ARQ-RELATO) - cabecalho, resumo, tabelas de
000500*                  scope/fontes/gases/geografia, contexto e nota
000600*                  metodologica.
000700*----------------------------------------------------------------*
000800*    ALTERACOES:
000900*    30/09/2003 MAT 0159  - Rotinas originais (tabela de scope e
001000*                           resumo).
001100*    14/06/2008 MAT 0198  - Inclusao do top 10 de fontes e da
001200*                           distribuicao geografica.
001300*    09/05/2015 LRS 0231  - Formatacao escalada dos totais
001400*                           (milhoes / milhares / decimais).
001500*================================================================*
001600
001700*----------------------------------------------------------------*
001800 9000-CABECALHO                   SECTION.
001900*----------------------------------------------------------------*
002000     PERFORM 9010-CARREGAR-TAB-S3
002100
002200     ADD 1                        TO W-PAGINA
002300     MOVE ZEROS                  TO W-LINHA
002400
002500     MOVE SPACES                  TO W-LINHA-RELATO
002600     MOVE "INVENTARIO DE EMISSOES DE GASES DE EFEITO ESTUFA"
002700                                  TO W-LRT-TITULO
002800     PERFORM 9900-EMITIR-LINHA
002900
003000     MOVE SPACES                  TO W-LINHA-RELATO
003100     STRING "GHG PROTOCOL CORPORATE STANDARD - ANO "
003200                 DELIMITED BY SIZE
003300            W-ANO-INVENTARIO      DELIMITED BY SIZE
003400            INTO W-LRT-TITULO
003500     PERFORM 9900-EMITIR-LINHA
003600
003700     MOVE SPACES                  TO W-LINHA-RELATO
003800     MOVE "SCOPE 1 DIRETO / SCOPE 2 ELETRICIDADE / SCOPE 3 CADEIA"
003900                                  TO W-LRT-TITULO
004000     PERFORM 9900-EMITIR-LINHA
004100
004200     MOVE SPACES                  TO W-LINHA-RELATO
004300     PERFORM 9900-EMITIR-LINHA.
004400*----------------------------------------------------------------*
004500 9000-99-FIM.                     EXIT.
004600*----------------------------------------------------------------*
004700
004800*----------------------------------------------------------------*
004900 9010-CARREGAR-TAB-S3             SECTION.
005000*----------------------------------------------------------------*
005100*    Numera as 15 categorias de Scope 3 (a carga literal so
005200*    trouxe os nomes - o numero da categoria e a sua posicao).
005300*----------------------------------------------------------------*
005400     MOVE 1                       TO W-FMT-INDICE
005500     PERFORM 9020-NUMERAR-CAT-S3 THRU 9020-99-FIM
005600         UNTIL W-FMT-INDICE > 15.
005700*----------------------------------------------------------------*
005800 9010-99-FIM.                     EXIT.
005900*----------------------------------------------------------------*
006000
006100*----------------------------------------------------------------*
006200 9020-NUMERAR-CAT-S3              SECTION.
006300*----------------------------------------------------------------*
006400     MOVE W-FMT-INDICE        TO TS3-NUMERO (W-FMT-INDICE)
006500     MOVE TS3-CARGA-NOME (W-FMT-INDICE)
006600                              TO TS3-NOME (W-FMT-INDICE)
006700     ADD 1                    TO W-FMT-INDICE.
006800*----------------------------------------------------------------*
006900 9020-99-FIM.                     EXIT.
007000*----------------------------------------------------------------*
007100
007200*----------------------------------------------------------------*
007300 9050-FORMATAR-NUMERO             SECTION.
007400*----------------------------------------------------------------*
007500*    Formata W-FMT-VALOR-ENTRADA conforme a escala do valor e
007600*    devolve o texto editado em W-FMT-SAIDA.
007700*----------------------------------------------------------------*
007800     MOVE SPACES                  TO W-FMT-SAIDA
007900     MOVE W-FMT-VALOR-ENTRADA    TO W-FMT-VALOR-ESCALADO
008000     IF  W-FMT-VALOR-ESCALADO < 0
008100         MULTIPLY W-FMT-VALOR-ESCALADO BY -1
008200                             GIVING W-FMT-VALOR-ESCALADO
008300     END-IF
008400
008500     EVALUATE TRUE
008600         WHEN W-FMT-VALOR-ESCALADO NOT LESS 1000000
008700             COMPUTE W-FMT-NUM-M ROUNDED =
008800                     W-FMT-VALOR-ENTRADA / 1000000
008900             MOVE W-FMT-NUM-M     TO W-FMT-EDITADO-M
009000             STRING W-FMT-EDITADO-M DELIMITED BY SIZE
009100                    "M"            DELIMITED BY SIZE
009200                    INTO W-FMT-SAIDA
009300         WHEN W-FMT-VALOR-ESCALADO NOT LESS 1000
009400             COMPUTE W-FMT-NUM-INT ROUNDED = W-FMT-VALOR-ENTRADA
009500             MOVE W-FMT-NUM-INT    TO W-FMT-EDITADO-INT
009600             MOVE W-FMT-EDITADO-INT TO W-FMT-SAIDA
009700         WHEN W-FMT-VALOR-ESCALADO NOT LESS 1
009800             COMPUTE W-FMT-NUM-1D ROUNDED = W-FMT-VALOR-ENTRADA
009900             MOVE W-FMT-NUM-1D     TO W-FMT-EDITADO-1D
010000             MOVE W-FMT-EDITADO-1D TO W-FMT-SAIDA
010100         WHEN OTHER
010200             COMPUTE W-FMT-NUM-2D ROUNDED = W-FMT-VALOR-ENTRADA
010300             MOVE W-FMT-NUM-2D     TO W-FMT-EDITADO-2D
010400             MOVE W-FMT-EDITADO-2D TO W-FMT-SAIDA
010500     END-EVALUATE.
010600*----------------------------------------------------------------*
010700 9050-99-FIM.                     EXIT.
010800*----------------------------------------------------------------*
010900
011000*----------------------------------------------------------------*
011100 9100-RESUMO                      SECTION.
011200*----------------------------------------------------------------*
011300     MOVE SPACES                  TO W-LINHA-RELATO
011400     MOVE "RESUMO DO INVENTARIO"  TO W-LRT-TITULO
011500     PERFORM 9900-EMITIR-LINHA
011600     PERFORM 9905-EMITIR-LINHA-BRANCO
011700
011800     MOVE W-TOT-GERAL             TO W-FMT-VALOR-ENTRADA
011900     PERFORM 9050-FORMATAR-NUMERO
012000     STRING "TOTAL................: " DELIMITED BY SIZE
012100            W-FMT-SAIDA               DELIMITED BY SIZE
012200            " TCO2E"                  DELIMITED BY SIZE
012300            INTO W-LRT-TITULO
012400     PERFORM 9900-EMITIR-LINHA
012500
012600     MOVE W-TOT-SCOPE1            TO W-FMT-VALOR-ENTRADA
012700     PERFORM 9050-FORMATAR-NUMERO
012800     MOVE SPACES                  TO W-LINHA-RELATO
012900     STRING "SCOPE 1 (DIRETO).....: " DELIMITED BY SIZE
013000            W-FMT-SAIDA               DELIMITED BY SIZE
013100            " TCO2E"                  DELIMITED BY SIZE
013200            INTO W-LRT-TITULO
013300     PERFORM 9900-EMITIR-LINHA
013400
013500     MOVE W-TOT-SCOPE2-LOC        TO W-FMT-VALOR-ENTRADA
013600     PERFORM 9050-FORMATAR-NUMERO
013700     MOVE SPACES                  TO W-LINHA-RELATO
013800     STRING "SCOPE 2 (ELETRIC)....: " DELIMITED BY SIZE
013900            W-FMT-SAIDA               DELIMITED BY SIZE
014000            " TCO2E"                  DELIMITED BY SIZE
014100            INTO W-LRT-TITULO
014200     PERFORM 9900-EMITIR-LINHA
014300
014400     MOVE W-TOT-SCOPE3            TO W-FMT-VALOR-ENTRADA
014500     PERFORM 9050-FORMATAR-NUMERO
014600     MOVE SPACES                  TO W-LINHA-RELATO
014700     STRING "SCOPE 3 (CADEIA VALOR): " DELIMITED BY SIZE
014800            W-FMT-SAIDA               DELIMITED BY SIZE
014900            " TCO2E"                  DELIMITED BY SIZE
015000            INTO W-LRT-TITULO
015100     PERFORM 9900-EMITIR-LINHA
015200     PERFORM 9905-EMITIR-LINHA-BRANCO.
015300*----------------------------------------------------------------*
015400 9100-99-FIM.                     EXIT.
015500*----------------------------------------------------------------*
015600
015700*----------------------------------------------------------------*
015800 9200-TABELA-SCOPE                SECTION.
015900*----------------------------------------------------------------*
016000     MOVE SPACES                  TO W-LINHA-RELATO
016100     MOVE "TABELA DE SCOPE"       TO W-LRT-TITULO
016200     PERFORM 9900-EMITIR-LINHA
016300     PERFORM 9905-EMITIR-LINHA-BRANCO
016400
016500     PERFORM 9210-LINHA-SCOPE1
016600     PERFORM 9220-LINHA-SCOPE2-LOC
016700     PERFORM 9230-LINHA-SCOPE2-MKT
016800     PERFORM 9240-LINHA-SCOPE3
016900
017000     MOVE SPACES                  TO W-LINHA-RELATO
017100     MOVE "TOTAL"                 TO W-LRS-SCOPE
017200     MOVE W-TOT-GERAL             TO W-LRS-TONELADAS
017300     MOVE 100.0                   TO W-LRS-PCT
017400     PERFORM 9900-EMITIR-LINHA
017500     PERFORM 9905-EMITIR-LINHA-BRANCO.
017600*----------------------------------------------------------------*
017700 9200-99-FIM.                     EXIT.
017800*----------------------------------------------------------------*
017900
018000*----------------------------------------------------------------*
018100 9210-LINHA-SCOPE1                SECTION.
018200*----------------------------------------------------------------*
018300     MOVE SPACES                  TO W-LINHA-RELATO
018400     MOVE "SCOPE 1 (DIRECT)"      TO W-LRS-SCOPE
018500     MOVE W-TOT-SCOPE1            TO W-LRS-TONELADAS
018600     IF  W-TOT-GERAL NOT EQUAL ZEROS
018700         COMPUTE W-LRS-PCT ROUNDED =
018800                 W-TOT-SCOPE1 / W-TOT-GERAL * 100
018900     ELSE
019000         MOVE ZEROS                TO W-LRS-PCT
019100     END-IF
019200     PERFORM 9900-EMITIR-LINHA.
019300*----------------------------------------------------------------*
019400 9210-99-FIM.                     EXIT.
019500*----------------------------------------------------------------*
019600
019700*----------------------------------------------------------------*
019800 9220-LINHA-SCOPE2-LOC            SECTION.
019900*----------------------------------------------------------------*
020000     MOVE SPACES                  TO W-LINHA-RELATO
020100     MOVE "SCOPE 2 (LOCATION-BASED)" TO W-LRS-SCOPE
020200     MOVE W-TOT-SCOPE2-LOC        TO W-LRS-TONELADAS
020300     IF  W-TOT-GERAL NOT EQUAL ZEROS
020400         COMPUTE W-LRS-PCT ROUNDED =
020500                 W-TOT-SCOPE2-LOC / W-TOT-GERAL * 100
020600     ELSE
020700         MOVE ZEROS                TO W-LRS-PCT
020800     END-IF
020900     PERFORM 9900-EMITIR-LINHA.
021000*----------------------------------------------------------------*
021100 9220-99-FIM.                     EXIT.
021200*----------------------------------------------------------------*
021300
021400*----------------------------------------------------------------*
021500 9230-LINHA-SCOPE2-MKT            SECTION.
021600*----------------------------------------------------------------*
021700*    Linha memo - nao entra no total geral (regra do negocio).
021800*----------------------------------------------------------------*
021900     MOVE SPACES                  TO W-LINHA-RELATO
022000     MOVE "SCOPE 2 (MARKET-BASED) *" TO W-LRS-SCOPE
022100     MOVE W-TOT-SCOPE2-MKT        TO W-LRS-TONELADAS
022200     MOVE ZEROS                   TO W-LRS-PCT
022300     PERFORM 9900-EMITIR-LINHA.
022400*----------------------------------------------------------------*
022500 9230-99-FIM.                     EXIT.
022600*----------------------------------------------------------------*
022700
022800*----------------------------------------------------------------*
022900 9240-LINHA-SCOPE3                SECTION.
023000*----------------------------------------------------------------*
023100     MOVE SPACES                  TO W-LINHA-RELATO
023200     MOVE "SCOPE 3 (VALUE CHAIN)" TO W-LRS-SCOPE
023300     MOVE W-TOT-SCOPE3            TO W-LRS-TONELADAS
023400     IF  W-TOT-GERAL NOT EQUAL ZEROS
023500         COMPUTE W-LRS-PCT ROUNDED =
023600                 W-TOT-SCOPE3 / W-TOT-GERAL * 100
023700     ELSE
023800         MOVE ZEROS                TO W-LRS-PCT
023900     END-IF
024000     PERFORM 9900-EMITIR-LINHA.
024100*----------------------------------------------------------------*
024200 9240-99-FIM.                     EXIT.
024300*----------------------------------------------------------------*
024400
024500*----------------------------------------------------------------*
024600 9300-TOP-FONTES                  SECTION.
024700*----------------------------------------------------------------*
024800*    Seleciona, sem destruir a tabela, as 10 maiores fontes -
024900*    "maior valor ainda nao impresso" repetido 10 vezes.
025000*    W-INDICE-AUX  = contador de posto (1 a 10, tambem o rank)
025100*    W-INDICE-FONTE= subscrito do maior registro achado na vez
025200*----------------------------------------------------------------*
025300     MOVE SPACES                  TO W-LINHA-RELATO
025400     MOVE "TOP 10 FONTES DE EMISSAO" TO W-LRT-TITULO
025500     PERFORM 9900-EMITIR-LINHA
025600     PERFORM 9905-EMITIR-LINHA-BRANCO
025700
025800     MOVE 1                       TO W-INDICE-AUX
025900     PERFORM 9305-LIMPAR-IMPRESSO THRU 9305-99-FIM
026000         UNTIL W-INDICE-AUX > W-QTD-FONTE
026100
026200     MOVE 1                       TO W-INDICE-AUX
026300     PERFORM 9310-ACHAR-MAIOR-FONTE THRU 9310-99-FIM
026400         UNTIL W-INDICE-AUX > 10.
026500*----------------------------------------------------------------*
026600 9300-99-FIM.                     EXIT.
026700*----------------------------------------------------------------*
026800
026900*----------------------------------------------------------------*
027000 9305-LIMPAR-IMPRESSO             SECTION.
027100*----------------------------------------------------------------*
027200     MOVE "N"                 TO
027300              W-FONTE-IMPRESSO (W-INDICE-AUX)
027400     ADD 1                    TO W-INDICE-AUX.
027500*----------------------------------------------------------------*
027600 9305-99-FIM.                     EXIT.
027700*----------------------------------------------------------------*
027800
027900*----------------------------------------------------------------*
028000 9310-ACHAR-MAIOR-FONTE           SECTION.
028100*----------------------------------------------------------------*
028200     MOVE ZEROS                   TO W-FMT-MAIOR-TONELADAS
028300     MOVE ZEROS                   TO W-INDICE-FONTE
028400     MOVE 1                       TO W-INDICE-TABELA
028500
028600     PERFORM 9315-COMPARAR-FONTE THRU 9315-99-FIM
028700         UNTIL W-INDICE-TABELA > W-QTD-FONTE
028800
028900     IF  W-INDICE-FONTE > ZEROS
029000         MOVE "S"                 TO
029100                  W-FONTE-IMPRESSO (W-INDICE-FONTE)
029200         MOVE SPACES               TO W-LINHA-RELATO
029300         MOVE W-INDICE-AUX         TO W-LRF-RANK
029400         MOVE W-FONTE-LABEL (W-INDICE-FONTE)     TO W-LRF-LABEL
029500         MOVE W-FONTE-TONELADAS (W-INDICE-FONTE)
029600                                   TO W-LRF-TONELADAS
029700         PERFORM 9900-EMITIR-LINHA
029800     END-IF
029900     ADD 1                        TO W-INDICE-AUX.
030000*----------------------------------------------------------------*
030100 9310-99-FIM.                     EXIT.
030200*----------------------------------------------------------------*
030300
030400*----------------------------------------------------------------*
030500 9315-COMPARAR-FONTE              SECTION.
030600*----------------------------------------------------------------*
030700     IF  W-FONTE-IMPRESSO (W-INDICE-TABELA) NOT = "S"
030800     AND W-FONTE-TONELADAS (W-INDICE-TABELA) >
030900                                W-FMT-MAIOR-TONELADAS
031000         MOVE W-FONTE-TONELADAS (W-INDICE-TABELA)
031100                              TO W-FMT-MAIOR-TONELADAS
031200         MOVE W-INDICE-TABELA  TO W-INDICE-FONTE
031300     END-IF
031400     ADD 1                    TO W-INDICE-TABELA.
031500*----------------------------------------------------------------*
031600 9315-99-FIM.                     EXIT.
031700*----------------------------------------------------------------*
031800
031900*----------------------------------------------------------------*
032000 9400-TABELA-SCOPE3                SECTION.
032100*----------------------------------------------------------------*
032200     IF  W-TOT-SCOPE3 = ZEROS
032300         GO TO 9400-99-FIM
032400     END-IF
032500
032600     MOVE SPACES                  TO W-LINHA-RELATO
032700     MOVE "SCOPE 3 - DETALHE POR CATEGORIA" TO W-LRT-TITULO
032800     PERFORM 9900-EMITIR-LINHA
032900     PERFORM 9905-EMITIR-LINHA-BRANCO
033000
033100     MOVE 1                       TO W-FMT-INDICE
033200     PERFORM 9405-LINHA-SE-PREENCHIDA THRU 9405-99-FIM
033300         UNTIL W-FMT-INDICE > 15
033400
033500     MOVE SPACES                  TO W-LINHA-RELATO
033600     MOVE "TOTAL SCOPE 3"         TO W-LRS-SCOPE
033700     MOVE W-TOT-SCOPE3            TO W-LRS-TONELADAS
033800     MOVE 100.0                   TO W-LRS-PCT
033900     PERFORM 9900-EMITIR-LINHA
034000     PERFORM 9905-EMITIR-LINHA-BRANCO.
034100*----------------------------------------------------------------*
034200 9400-99-FIM.                     EXIT.
034300*----------------------------------------------------------------*
034400
034500*----------------------------------------------------------------*
034600 9405-LINHA-SE-PREENCHIDA         SECTION.
034700*----------------------------------------------------------------*
034800     IF  W-TAB-S3-CAT (W-FMT-INDICE) NOT EQUAL ZEROS
034900         PERFORM 9410-LINHA-SCOPE3-CATEGORIA
035000     END-IF
035100     ADD 1                        TO W-FMT-INDICE.
035200*----------------------------------------------------------------*
035300 9405-99-FIM.                     EXIT.
035400*----------------------------------------------------------------*
035500
035600*----------------------------------------------------------------*
035700 9410-LINHA-SCOPE3-CATEGORIA       SECTION.
035800*----------------------------------------------------------------*
035900     MOVE SPACES                  TO W-LINHA-RELATO
036000     MOVE TS3-NUMERO (W-FMT-INDICE) TO W-LRF-RANK
036100     MOVE TS3-NOME   (W-FMT-INDICE) TO W-LRF-LABEL
036200     MOVE W-TAB-S3-CAT (W-FMT-INDICE) TO W-LRF-TONELADAS
036300     PERFORM 9900-EMITIR-LINHA.
036400*----------------------------------------------------------------*
036500 9410-99-FIM.                     EXIT.
036600*----------------------------------------------------------------*
036700
036800*----------------------------------------------------------------*
036900 9500-TABELA-GASES                 SECTION.
037000*----------------------------------------------------------------*
037100     MOVE SPACES                  TO W-LINHA-RELATO
037200     MOVE "DETALHE POR GAS"       TO W-LRT-TITULO
037300     PERFORM 9900-EMITIR-LINHA
037400     PERFORM 9905-EMITIR-LINHA-BRANCO
037500
037600     MOVE ZEROS                   TO W-FMT-TETO-GAUGE
037700     MOVE 1                       TO W-FMT-INDICE
037800     PERFORM 9505-LINHA-SE-EMITIDO THRU 9505-99-FIM
037900         UNTIL W-FMT-INDICE > 3.
038000*----------------------------------------------------------------*
038100 9500-99-FIM.                     EXIT.
038200*----------------------------------------------------------------*
038300
038400*----------------------------------------------------------------*
038500 9505-LINHA-SE-EMITIDO            SECTION.
038600*----------------------------------------------------------------*
038700     IF  W-GAS-CO2E-KG (W-FMT-INDICE) NOT EQUAL ZEROS
038800         PERFORM 9510-LINHA-GAS
038900     END-IF
039000     ADD 1                        TO W-FMT-INDICE.
039100*----------------------------------------------------------------*
039200 9505-99-FIM.                     EXIT.
039300*----------------------------------------------------------------*
039400
039500*----------------------------------------------------------------*
039600 9510-LINHA-GAS                    SECTION.
039700*----------------------------------------------------------------*
039800     MOVE SPACES                  TO W-LINHA-RELATO
039900     MOVE W-GAS-NOME (W-FMT-INDICE) TO W-LRS-SCOPE
040000     COMPUTE W-LRS-TONELADAS ROUNDED =
040100             W-GAS-CO2E-KG (W-FMT-INDICE) / 1000
040200     MOVE ZEROS                   TO W-LRS-PCT
040300     PERFORM 9900-EMITIR-LINHA.
040400*----------------------------------------------------------------*
040500 9510-99-FIM.                     EXIT.
040600*----------------------------------------------------------------*
040700
040800*----------------------------------------------------------------*
040900 9600-GEOGRAFIA                    SECTION.
041000*----------------------------------------------------------------*
041100*    W-INDICE-LOCAL = subscrito do maior registro achado na vez;
041200*    W-INDICE-AUX   = indice de magnitude calculado p/ impressao.
041300*----------------------------------------------------------------*
041400     MOVE SPACES                  TO W-LINHA-RELATO
041500     MOVE "DISTRIBUICAO GEOGRAFICA" TO W-LRT-TITULO
041600     PERFORM 9900-EMITIR-LINHA
041700     PERFORM 9905-EMITIR-LINHA-BRANCO
041800
041900     MOVE ZEROS                   TO W-FMT-MAIOR-TONELADAS
042000     MOVE 1                       TO W-INDICE-TABELA
042100     PERFORM 9605-PREPARAR-LOCAL THRU 9605-99-FIM
042200         UNTIL W-INDICE-TABELA > W-QTD-LOCAL
042300
042400     PERFORM 9610-ACHAR-MAIOR-LOCAL W-QTD-LOCAL TIMES.
042500*----------------------------------------------------------------*
042600 9600-99-FIM.                     EXIT.
042700*----------------------------------------------------------------*
042800
042900*----------------------------------------------------------------*
043000 9605-PREPARAR-LOCAL              SECTION.
043100*----------------------------------------------------------------*
043200     IF  W-LOCAL-TONELADAS (W-INDICE-TABELA) >
043300                                W-FMT-MAIOR-TONELADAS
043400         MOVE W-LOCAL-TONELADAS (W-INDICE-TABELA)
043500                              TO W-FMT-MAIOR-TONELADAS
043600     END-IF
043700     MOVE "N"                 TO
043800              W-LOCAL-IMPRESSO (W-INDICE-TABELA)
043900     ADD 1                    TO W-INDICE-TABELA.
044000*----------------------------------------------------------------*
044100 9605-99-FIM.                     EXIT.
044200*----------------------------------------------------------------*
044300
044400*----------------------------------------------------------------*
044500 9610-ACHAR-MAIOR-LOCAL            SECTION.
044600*----------------------------------------------------------------*
044700     MOVE ZEROS                   TO W-FMT-NUM-2D
044800     MOVE ZEROS                   TO W-INDICE-LOCAL
044900     MOVE 1                       TO W-INDICE-TABELA
045000
045100     PERFORM 9615-COMPARAR-LOCAL THRU 9615-99-FIM
045200         UNTIL W-INDICE-TABELA > W-QTD-LOCAL
045300
045400     IF  W-INDICE-LOCAL > ZEROS
045500         MOVE "S"                 TO
045600                  W-LOCAL-IMPRESSO (W-INDICE-LOCAL)
045700         PERFORM 9620-LINHA-LOCAL
045800     END-IF.
045900*----------------------------------------------------------------*
046000 9610-99-FIM.                     EXIT.
046100*----------------------------------------------------------------*
046200
046300*----------------------------------------------------------------*
046400 9615-COMPARAR-LOCAL              SECTION.
046500*----------------------------------------------------------------*
046600     IF  W-LOCAL-IMPRESSO (W-INDICE-TABELA) NOT = "S"
046700     AND W-LOCAL-TONELADAS (W-INDICE-TABELA) > W-FMT-NUM-2D
046800         MOVE W-LOCAL-TONELADAS (W-INDICE-TABELA)
046900                               TO W-FMT-NUM-2D
047000         MOVE W-INDICE-TABELA   TO W-INDICE-LOCAL
047100     END-IF
047200     ADD 1                    TO W-INDICE-TABELA.
047300*----------------------------------------------------------------*
047400 9615-99-FIM.                     EXIT.
047500*----------------------------------------------------------------*
047600
047700*----------------------------------------------------------------*
047800 9620-LINHA-LOCAL                  SECTION.
047900*----------------------------------------------------------------*
048000*    Indice de magnitude = parte inteira de
048100*    (toneladas / maior-toneladas * 55 + 5), piso 12.
048200*----------------------------------------------------------------*
048300     MOVE SPACES                  TO W-LINHA-RELATO
048400     IF  W-FMT-MAIOR-TONELADAS NOT EQUAL ZEROS
048500         COMPUTE W-INDICE-AUX =
048600             (W-LOCAL-TONELADAS (W-INDICE-LOCAL) /
048700              W-FMT-MAIOR-TONELADAS * 55) + 5
048800     ELSE
048900         MOVE 5                   TO W-INDICE-AUX
049000     END-IF
049100     IF  W-INDICE-AUX < 12
049200         MOVE 12                  TO W-INDICE-AUX
049300     END-IF
049400
049500     MOVE W-LOCAL-LABEL (W-INDICE-LOCAL) TO W-LRF-LABEL
049600     MOVE W-LOCAL-TONELADAS (W-INDICE-LOCAL) TO W-LRF-TONELADAS
049700     PERFORM 9900-EMITIR-LINHA.
049800*----------------------------------------------------------------*
049900 9620-99-FIM.                     EXIT.
050000*----------------------------------------------------------------*
050100
050200*----------------------------------------------------------------*
050300 9700-CONTEXTO                     SECTION.
050400*----------------------------------------------------------------*
050500     COMPUTE W-FMT-CARROS ROUNDED = W-TOT-GERAL / 4.6
050600
050700     MOVE SPACES                  TO W-LINHA-RELATO
050800     STRING "EQUIVALENTE A " DELIMITED BY SIZE
050900            W-FMT-CARROS         DELIMITED BY SIZE
051000            " CARROS DE PASSEIO/ANO" DELIMITED BY SIZE
051100            INTO W-LRT-TITULO
051200     PERFORM 9900-EMITIR-LINHA
051300
051400     EVALUATE TRUE
051500         WHEN W-TOT-GERAL < 100
051600             MOVE 200              TO W-FMT-TETO-GAUGE
051700         WHEN W-TOT-GERAL < 10000
051800             COMPUTE W-FMT-TETO-GAUGE = W-TOT-GERAL * 2.5
051900         WHEN W-TOT-GERAL < 1000000
052000             COMPUTE W-FMT-TETO-GAUGE = W-TOT-GERAL * 2
052100         WHEN OTHER
052200             COMPUTE W-FMT-TETO-GAUGE = W-TOT-GERAL * 1.5
052300     END-EVALUATE
052400
052500     MOVE W-FMT-TETO-GAUGE        TO W-FMT-TETO-GAUGE-ED
052600     MOVE SPACES                  TO W-LINHA-RELATO
052700     STRING "TETO DO GAUGE: "     DELIMITED BY SIZE
052800            W-FMT-TETO-GAUGE-ED   DELIMITED BY SIZE
052900            INTO W-LRT-TITULO
053000     PERFORM 9900-EMITIR-LINHA
053100
053200     MOVE SPACES                  TO W-LINHA-RELATO
053300     PERFORM 9905-EMITIR-LINHA-BRANCO.
053400*----------------------------------------------------------------*
053500 9700-99-FIM.                     EXIT.
053600*----------------------------------------------------------------*
053700
053800*----------------------------------------------------------------*
053900 9800-METODOLOGIA                  SECTION.
054000*----------------------------------------------------------------*
054100     MOVE SPACES                  TO W-LINHA-RELATO
054200     MOVE "NOTA METODOLOGICA"     TO W-LRT-TITULO
054300     PERFORM 9900-EMITIR-LINHA
054400     PERFORM 9905-EMITIR-LINHA-BRANCO
054500
054600     MOVE SPACES                  TO W-LINHA-RELATO
054700     MOVE "SCOPE 1 = EMISSOES DIRETAS DE FONTES PROPRIAS."
054800                                  TO W-LRT-TITULO
054900     PERFORM 9900-EMITIR-LINHA
055000
055100     MOVE SPACES                  TO W-LINHA-RELATO
055200     MOVE "SCOPE 2 = EMISSOES INDIRETAS DE ENERGIA COMPRADA."
055300                                  TO W-LRT-TITULO
055400     PERFORM 9900-EMITIR-LINHA
055500
055600     MOVE SPACES                  TO W-LINHA-RELATO
055700     MOVE "SCOPE 3 = DEMAIS EMISSOES INDIRETAS DA CADEIA."
055800                                  TO W-LRT-TITULO
055900     PERFORM 9900-EMITIR-LINHA
056000
056100     MOVE SPACES                  TO W-LINHA-RELATO
056200     MOVE "POTENCIAL DE AQUECIMENTO GLOBAL (GWP) - IPCC AR5,"
056300                                  TO W-LRT-TITULO
056400     PERFORM 9900-EMITIR-LINHA
056500
056600     MOVE SPACES                  TO W-LINHA-RELATO
056700     MOVE "HORIZONTE DE 100 ANOS.  FATORES DE EMISSAO: EPA,"
056800                                  TO W-LRT-TITULO
056900     PERFORM 9900-EMITIR-LINHA
057000
057100     MOVE SPACES                  TO W-LINHA-RELATO
057200     MOVE "EGRID E DEFRA, CONFORME A FONTE DE CADA REGISTRO."
057300                                  TO W-LRT-TITULO
057400     PERFORM 9900-EMITIR-LINHA.
057500*----------------------------------------------------------------*
057600 9800-99-FIM.                     EXIT.
057700*----------------------------------------------------------------*
057800
057900*----------------------------------------------------------------*
058000 9900-EMITIR-LINHA                 SECTION.
058100*----------------------------------------------------------------*
058200     WRITE REG-ARQ-RELATO FROM W-LINHA-RELATO
058300                          AFTER ADVANCING 1 LINE.
058400     ADD 1                        TO W-LINHA
058500     IF  W-LINHA > 55
058600         PERFORM 9910-NOVA-PAGINA
058700     END-IF.
058800*----------------------------------------------------------------*
058900 9900-99-FIM.                     EXIT.
059000*----------------------------------------------------------------*
059100
059200*----------------------------------------------------------------*
059300 9905-EMITIR-LINHA-BRANCO          SECTION.
059400*----------------------------------------------------------------*
059500     MOVE SPACES                  TO W-LINHA-RELATO
059600     PERFORM 9900-EMITIR-LINHA.
059700*----------------------------------------------------------------*
059800 9905-99-FIM.                     EXIT.
059900*----------------------------------------------------------------*
060000
060100*----------------------------------------------------------------*
060200 9910-NOVA-PAGINA                  SECTION.
060300*----------------------------------------------------------------*
060400     ADD 1                        TO W-PAGINA
060500     MOVE ZEROS                   TO W-LINHA.
060600*----------------------------------------------------------------*
060700 9910-99-FIM.                     EXIT.
060800*----------------------------------------------------------------*
