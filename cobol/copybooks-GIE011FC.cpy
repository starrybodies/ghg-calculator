000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: FC arquivo de atividades (entrada do lote)
000400*================================================================*
000500 SELECT ARQ-ATIVIDADE   ASSIGN TO ARQATIV
000600     ORGANIZATION       IS SEQUENTIAL
000700     ACCESS MODE        IS SEQUENTIAL
000800     FILE STATUS        IS WS-RESULTADO-ACESSO.
