000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: LINKAGE do CALL a GIE050P (calculo de emissao)
000400*----------------------------------------------------------------*
000500*    A tabela de fatores (carregada do arquivo ARQ-FATOR pela
000600*    GIE012R) e passada por referencia - GIE050P apenas
000700*    pesquisa, nao altera.
000800*----------------------------------------------------------------*
000900*    ALTERACOES:
001000*    14/02/1994 JPS 0081  - Area original.
001100*    18/11/2020 RCM 0304  - Incluido LK-FATOR-METODO-S2 na chave,
001200*                           no lugar de LK-FATOR-FONTE (que volta
001300*                           a guardar so o provedor do fator).
001400*================================================================*
001500 01  LK-PARM-CALCULO.
001600*        --------------- dados da atividade (entrada) ----------
001700     05  LK-ATIV-ID              PIC X(12).
001800     05  LK-ATIV-NOME            PIC X(40).
001900     05  LK-ATIV-SCOPE           PIC 9(01).
002000     05  LK-ATIV-S1-CATEGORIA    PIC X(12).
002100     05  LK-ATIV-S3-CATEGORIA    PIC 9(02).
002200     05  LK-ATIV-TIPO-COMBUST    PIC X(16).
002300     05  LK-ATIV-QUANTIDADE      PIC S9(09)V9(04).
002400     05  LK-ATIV-UNIDADE         PIC X(10).
002500     05  LK-ATIV-REGIAO-REDE     PIC X(04).
002600     05  LK-ATIV-PAIS            PIC X(02).
002700     05  LK-ATIV-FATOR-CUSTOM    PIC S9(05)V9(06).
002800     05  LK-ATIV-REFRIGERANTE    PIC X(10).
002900*        --------------- selecao de GWP (entrada) ---------------
003000     05  LK-CAL-ASSESSMENT       PIC X(03).
003100*        --------------- tabela de fatores (entrada) ------------
003200     05  LK-CAL-QTD-FATOR        PIC 9(04) COMP.
003300     05  LK-TAB-FATOR  OCCURS 500 TIMES
003400                       ASCENDING KEY IS LK-FATOR-CATEGORIA
003500                                       LK-FATOR-METODO-S2
003600                       INDEXED BY LK-IX-FATOR.
003700         10  LK-FATOR-ID         PIC X(20).
003800         10  LK-FATOR-NOME       PIC X(40).
003900         10  LK-FATOR-CATEGORIA  PIC X(12).
004000         10  LK-FATOR-UNIDADE    PIC X(10).
004100         10  LK-FATOR-CO2        PIC S9(05)V9(06).
004200         10  LK-FATOR-CH4        PIC S9(03)V9(06).
004300         10  LK-FATOR-N2O        PIC S9(03)V9(06).
004400         10  LK-FATOR-CO2E       PIC S9(05)V9(06).
004500         10  LK-FATOR-FONTE      PIC X(08).
004600         10  LK-FATOR-METODO-S2  PIC X(01).
004700*        --------------- resultado(s) (saida) --------------------
004800     05  LK-CAL-QTD-RESULTADOS   PIC 9(01) COMP.
004900     05  LK-RESULTADO  OCCURS 2 TIMES.
005000         10  LK-RES-SCOPE        PIC 9(01).
005100         10  LK-RES-METODO-S2    PIC X(01).
005200         10  LK-RES-S1-CATEGORIA PIC X(12).
005300         10  LK-RES-S3-CATEGORIA PIC 9(02).
005400         10  LK-RES-CO2E-KG      PIC S9(11)V9(04).
005500         10  LK-RES-CO2E-TON     PIC S9(09)V9(04).
005600         10  LK-RES-QTD-GASES    PIC 9(01).
005700         10  LK-RES-GAS-DET  OCCURS 3 TIMES.
005800             15  LK-RES-GAS          PIC X(10).
005900             15  LK-RES-GAS-MASSA-KG PIC S9(09)V9(04).
006000             15  LK-RES-GAS-CO2E-KG  PIC S9(11)V9(04).
006100             15  LK-RES-GWP-USADO    PIC S9(05).
006200         10  LK-RES-FATOR-ID     PIC X(20).
006300         10  LK-RES-NOTA         PIC X(40).
