000100*================================================================*
000200*    PROGRAM-ID.  GIE050P.
000300*    AUTHOR......  J. P. SOUZA.
000400*    INSTALLATION. CPD.
000500*    DATE-WRITTEN. 21/02/1994.
000600*    DATE-COMPILED.
000700*    SECURITY....  CONFIDENCIAL - USO INTERNO.
000800*----------------------------------------------------------------*
000900*    OBJETIVO ...: EMISSION CALCULATOR - calcula a emissao de
001000*                  CO2e de uma atividade, aplicando o fator de
001100*                  emissao e o GWP do(s) gas(es) envolvidos.
001200*                  E chamado pela GIE030P, uma vez por registro
001300*                  de atividade lido do ARQ-ATIVIDADE.
001400*----------------------------------------------------------------*
001500*    REGRAS GERAIS:
001600*    - Fator customizado (LK-ATIV-FATOR-CUSTOM <> zero) sobrepoe
001700*      qualquer pesquisa de fator - resultado unico, sem
001800*      detalhamento por gas.
001900*    - Scope 1 combustao: fator pesquisado pelo tipo de
002000*      combustivel; se a unidade da atividade for diferente da
002100*      unidade do fator, converte antes (GIE070P).
002200*    - Scope 1 fugitiva (refrigerante): nao usa arquivo de
002300*      fatores - o GWP do gas refrigerante (GIE060P) e aplicado
002400*      direto sobre a quantidade em KG.
002500*    - Scope 2 eletricidade: gera SEMPRE dois resultados (local e
002600*      de mercado); o de mercado usa o fator de mercado quando
002700*      houver, senao repete o fator local.
002800*    - Scope 3: fator pesquisado pela categoria (1-15) + unidade.
002900*----------------------------------------------------------------*
003000*    CHAMADA ....: CALL "GIE050P" USING LK-PARM-CALCULO.
003100*                  (copybooks-GIE050L)
003200*----------------------------------------------------------------*
003300*    ALTERACOES:
003400*    21/02/1994 JPS 0084  - Versao original, so Scope 1 e 2.
003500*    03/09/1998 RNC Y2K01 - Revisao previa a virada do seculo -
003600*                           sem campos de data neste programa.
003700*    18/03/1999 JPS 0091  - Inclusao do calculo de Scope 3.
003800*    07/06/2003 MAT 0132  - Parametro de assessment GWP (AR5/AR6)
003900*                           propagado as chamadas da GIE060P.
004000*    30/03/2009 LRS 0205  - Fator customizado passa a sobrepor
004100*                           tambem o calculo de Scope 2 e 3.
004200*    18/11/2020 RCM 0304  - A pesquisa de fator de Scope 2 (local
004300*                           x mercado) passa a usar a chave
004400*                           W-CAL-CHAVE-METODO-S2, no lugar de
004500*                           FATOR-FONTE (que nao e mais chave de
004600*                           pesquisa - so informa o provedor do
004700*                           fator, conforme copybooks-GIE012FD).
004800*================================================================*
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    GIE050P.
005100 AUTHOR.        J. P. SOUZA.
005200 INSTALLATION.  CPD.
005300 DATE-WRITTEN.  21/02/1994.
005400 DATE-COMPILED.
005500 SECURITY.      CONFIDENCIAL - USO INTERNO.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.           IBM-370.
006000 OBJECT-COMPUTER.           IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600 COPY GIE000W.
006700
006800*----------------------------------------------------------------*
006900* Copias locais das areas de LINKAGE das rotinas chamadas - esta
007000* rotina e quem monta os parametros de CALL a GIE070P e GIE060P.
007100*----------------------------------------------------------------*
007200 COPY GIE070L.
007300 COPY GIE060L.
007400
007500 01  W-CAL-AREA-TRABALHO.
007600     05  W-CAL-QUANTIDADE        PIC S9(09)V9(04).
007700     05  W-CAL-CO2E-KG           PIC S9(11)V9(04).
007800     05  W-CAL-MASSA-GAS         PIC S9(09)V9(04).
007900     05  W-CAL-CO2E-GAS-KG       PIC S9(11)V9(04).
008000     05  W-CAL-GWP               PIC S9(05)V9(01).
008100     05  W-CAL-NOTA              PIC X(40).
008200     05  W-CAL-CHAVE-CATEGORIA   PIC X(12).
008300     05  W-CAL-CHAVE-METODO-S2   PIC X(01).
008400     05  FILLER                  PIC X(17).
008500
008600 01  W-CAL-AREA-TRABALHO-R  REDEFINES  W-CAL-AREA-TRABALHO.
008700     05  W-CAL-BYTES             PIC X(104).
008800
008900 LINKAGE SECTION.
009000 COPY GIE050L.
009100
009200 PROCEDURE DIVISION USING LK-PARM-CALCULO.
009300
009400*----------------------------------------------------------------*
009500 0000-PRINCIPAL                   SECTION.
009600*----------------------------------------------------------------*
009700     MOVE ZEROS                  TO LK-CAL-QTD-RESULTADOS
009800
009900     IF  LK-ATIV-QUANTIDADE NOT GREATER THAN ZEROS
010000         MOVE "QUANTIDADE DA ATIVIDADE INVALIDA" TO W-CAL-NOTA
010100         PERFORM 9100-RESULTADO-ERRO
010200         GOTO 0000-99-FIM
010300     END-IF
010400
010500     IF  LK-ATIV-FATOR-CUSTOM NOT EQUAL ZEROS
010600         PERFORM 1000-CALCULAR-FATOR-CUSTOM
010700     ELSE
010800         EVALUATE LK-ATIV-SCOPE
010900             WHEN 1
011000                 PERFORM 2000-CALCULAR-SCOPE1
011100             WHEN 2
011200                 PERFORM 3000-CALCULAR-SCOPE2
011300             WHEN 3
011400                 PERFORM 4000-CALCULAR-SCOPE3
011500             WHEN OTHER
011600                 MOVE "SCOPE DA ATIVIDADE INVALIDO" TO W-CAL-NOTA
011700                 PERFORM 9100-RESULTADO-ERRO
011800         END-EVALUATE
011900     END-IF.
012000*----------------------------------------------------------------*
012100 0000-99-FIM.
012200     GOBACK.
012300*----------------------------------------------------------------*
012400
012500*----------------------------------------------------------------*
012600 1000-CALCULAR-FATOR-CUSTOM       SECTION.
012700*----------------------------------------------------------------*
012800     ADD 1                       TO LK-CAL-QTD-RESULTADOS
012900     MOVE LK-CAL-QTD-RESULTADOS  TO W-INDICE-TABELA
013000
013100     COMPUTE W-CAL-CO2E-KG ROUNDED =
013200             LK-ATIV-QUANTIDADE * LK-ATIV-FATOR-CUSTOM
013300
013400     MOVE LK-ATIV-SCOPE          TO LK-RES-SCOPE (W-INDICE-TABELA)
013500     MOVE SPACES TO
013600             LK-RES-METODO-S2 (W-INDICE-TABELA)
013700     MOVE LK-ATIV-S1-CATEGORIA TO
013800             LK-RES-S1-CATEGORIA (W-INDICE-TABELA)
013900     MOVE LK-ATIV-S3-CATEGORIA TO
014000             LK-RES-S3-CATEGORIA (W-INDICE-TABELA)
014100     MOVE W-CAL-CO2E-KG TO
014200             LK-RES-CO2E-KG (W-INDICE-TABELA)
014300     COMPUTE LK-RES-CO2E-TON (W-INDICE-TABELA) ROUNDED =
014400             W-CAL-CO2E-KG / 1000
014500     MOVE ZEROS TO
014600             LK-RES-QTD-GASES (W-INDICE-TABELA)
014700     MOVE SPACES TO
014800             LK-RES-FATOR-ID (W-INDICE-TABELA)
014900     MOVE "CUSTOM FACTOR USED"   TO LK-RES-NOTA (W-INDICE-TABELA).
015000*----------------------------------------------------------------*
015100 1000-99-FIM.                     EXIT.
015200*----------------------------------------------------------------*
015300
015400*----------------------------------------------------------------*
015500 2000-CALCULAR-SCOPE1             SECTION.
015600*----------------------------------------------------------------*
015700     IF  LK-ATIV-S1-CATEGORIA EQUAL "FUGITIVE"
015800         PERFORM 2200-CALCULAR-FUGITIVA
015900     ELSE
016000         PERFORM 2100-CALCULAR-COMBUSTAO
016100     END-IF.
016200*----------------------------------------------------------------*
016300 2000-99-FIM.                     EXIT.
016400*----------------------------------------------------------------*
016500
016600*----------------------------------------------------------------*
016700 2100-CALCULAR-COMBUSTAO          SECTION.
016800*----------------------------------------------------------------*
016900     MOVE LK-ATIV-TIPO-COMBUST   TO W-CAL-CHAVE-CATEGORIA
017000     MOVE SPACES                 TO W-CAL-CHAVE-METODO-S2
017100     PERFORM 8100-PESQUISAR-FATOR-LOCAL
017200
017300     IF  W-ACHOU NOT EQUAL "S"
017400         MOVE "FATOR NAO ENCONTRADO P/ COMBUSTIVEL"
017500                                 TO W-CAL-NOTA
017600         PERFORM 9100-RESULTADO-ERRO
017700         GOTO 2100-99-FIM
017800     END-IF
017900
018000     MOVE LK-ATIV-QUANTIDADE     TO W-CAL-QUANTIDADE
018100     IF  LK-ATIV-UNIDADE NOT EQUAL LK-FATOR-UNIDADE (LK-IX-FATOR)
018200         PERFORM 8000-CONVERTER-UNIDADE
018300         IF  LK-CNV-ERRO EQUAL "S"
018400             MOVE "UNIDADE INCOMPATIVEL COM O FATOR"
018500                                 TO W-CAL-NOTA
018600             PERFORM 9100-RESULTADO-ERRO
018700             GOTO 2100-99-FIM
018800         END-IF
018900         MOVE LK-CNV-RESULTADO   TO W-CAL-QUANTIDADE
019000     END-IF
019100
019200     ADD 1                       TO LK-CAL-QTD-RESULTADOS
019300     MOVE LK-CAL-QTD-RESULTADOS  TO W-INDICE-TABELA
019400
019500     IF  LK-FATOR-CO2E (LK-IX-FATOR) NOT EQUAL ZEROS
019600         COMPUTE W-CAL-CO2E-KG ROUNDED =
019700                 W-CAL-QUANTIDADE * LK-FATOR-CO2E (LK-IX-FATOR)
019800         MOVE ZEROS TO
019900             LK-RES-QTD-GASES (W-INDICE-TABELA)
020000     ELSE
020100         PERFORM 2150-CALCULAR-GASES-FATOR
020200     END-IF
020300
020400     MOVE 1                      TO LK-RES-SCOPE (W-INDICE-TABELA)
020500     MOVE SPACES TO
020600             LK-RES-METODO-S2 (W-INDICE-TABELA)
020700     MOVE LK-ATIV-S1-CATEGORIA TO
020800             LK-RES-S1-CATEGORIA (W-INDICE-TABELA)
020900     MOVE ZEROS TO
021000             LK-RES-S3-CATEGORIA (W-INDICE-TABELA)
021100     MOVE W-CAL-CO2E-KG TO
021200             LK-RES-CO2E-KG (W-INDICE-TABELA)
021300     COMPUTE LK-RES-CO2E-TON (W-INDICE-TABELA) ROUNDED =
021400             W-CAL-CO2E-KG / 1000
021500     MOVE LK-FATOR-ID (LK-IX-FATOR) TO
021600             LK-RES-FATOR-ID (W-INDICE-TABELA)
021700     MOVE SPACES                 TO LK-RES-NOTA (W-INDICE-TABELA).
021800*----------------------------------------------------------------*
021900 2100-99-FIM.                     EXIT.
022000*----------------------------------------------------------------*
022100
022200*----------------------------------------------------------------*
022300 2150-CALCULAR-GASES-FATOR        SECTION.
022400*----------------------------------------------------------------*
022500*    Calcula CO2, CH4 e N2O separadamente e soma o CO2e total -
022600*    usado quando o fator vem detalhado por gas, nao combinado.
022700*----------------------------------------------------------------*
022800     MOVE ZEROS                  TO W-CAL-CO2E-KG
022900     MOVE ZEROS TO
023000             LK-RES-QTD-GASES (W-INDICE-TABELA)
023100
023200     IF  LK-FATOR-CO2 (LK-IX-FATOR) NOT EQUAL ZEROS
023300         MOVE "CO2"              TO W-CAL-CHAVE-CATEGORIA
023400         COMPUTE W-CAL-MASSA-GAS ROUNDED =
023500                 W-CAL-QUANTIDADE * LK-FATOR-CO2 (LK-IX-FATOR)
023600         PERFORM 2190-GRAVAR-DETALHE-GAS
023700     END-IF
023800
023900     IF  LK-FATOR-CH4 (LK-IX-FATOR) NOT EQUAL ZEROS
024000         MOVE "CH4"              TO W-CAL-CHAVE-CATEGORIA
024100         COMPUTE W-CAL-MASSA-GAS ROUNDED =
024200                 W-CAL-QUANTIDADE * LK-FATOR-CH4 (LK-IX-FATOR)
024300         PERFORM 2190-GRAVAR-DETALHE-GAS
024400     END-IF
024500
024600     IF  LK-FATOR-N2O (LK-IX-FATOR) NOT EQUAL ZEROS
024700         MOVE "N2O"              TO W-CAL-CHAVE-CATEGORIA
024800         COMPUTE W-CAL-MASSA-GAS ROUNDED =
024900                 W-CAL-QUANTIDADE * LK-FATOR-N2O (LK-IX-FATOR)
025000         PERFORM 2190-GRAVAR-DETALHE-GAS
025100     END-IF.
025200*----------------------------------------------------------------*
025300 2150-99-FIM.                     EXIT.
025400*----------------------------------------------------------------*
025500
025600*----------------------------------------------------------------*
025700 2190-GRAVAR-DETALHE-GAS          SECTION.
025800*----------------------------------------------------------------*
025900*    W-CAL-CHAVE-CATEGORIA traz o codigo do gas (reaproveitado
026000*    como area de trabalho curta - nao e pesquisa aqui).
026100*----------------------------------------------------------------*
026200     MOVE W-CAL-CHAVE-CATEGORIA      TO LK-GWP-GAS
026300     MOVE LK-CAL-ASSESSMENT      TO LK-GWP-ASSESSMENT
026400     CALL "GIE060P"              USING LK-PARM-GWP
026500     IF  LK-GWP-ACHOU NOT EQUAL "S"
026600         GOTO 2190-99-FIM
026700     END-IF
026800
026900     MOVE LK-GWP-VALOR           TO W-CAL-GWP
027000     COMPUTE W-CAL-CO2E-GAS-KG ROUNDED =
027100             W-CAL-MASSA-GAS * W-CAL-GWP
027200     ADD W-CAL-CO2E-GAS-KG       TO W-CAL-CO2E-KG
027300
027400     ADD 1                  TO LK-RES-QTD-GASES (W-INDICE-TABELA)
027500     MOVE LK-RES-QTD-GASES (W-INDICE-TABELA) TO W-INDICE-GAS
027600     MOVE W-CAL-CHAVE-CATEGORIA TO
027700             LK-RES-GAS (W-INDICE-TABELA W-INDICE-GAS)
027800     MOVE W-CAL-MASSA-GAS   TO
027900             LK-RES-GAS-MASSA-KG (W-INDICE-TABELA W-INDICE-GAS)
028000     MOVE W-CAL-CO2E-GAS-KG TO
028100             LK-RES-GAS-CO2E-KG (W-INDICE-TABELA W-INDICE-GAS)
028200     MOVE LK-GWP-VALOR      TO
028300             LK-RES-GWP-USADO (W-INDICE-TABELA W-INDICE-GAS).
028400*----------------------------------------------------------------*
028500 2190-99-FIM.                     EXIT.
028600*----------------------------------------------------------------*
028700
028800*----------------------------------------------------------------*
028900 2200-CALCULAR-FUGITIVA           SECTION.
029000*----------------------------------------------------------------*
029100     MOVE LK-ATIV-QUANTIDADE     TO W-CAL-QUANTIDADE
029200     IF  LK-ATIV-UNIDADE NOT EQUAL "KG"
029300         MOVE LK-ATIV-UNIDADE    TO LK-CNV-UNID-ORIGEM
029400         MOVE "KG"               TO LK-CNV-UNID-DESTINO
029500         MOVE LK-ATIV-QUANTIDADE TO LK-CNV-VALOR
029600         CALL "GIE070P"          USING LK-PARM-CONVERSAO
029700         IF  LK-CNV-ERRO EQUAL "S"
029800             MOVE "UNIDADE INCOMPATIVEL COM REFRIGERANTE (KG)"
029900                                 TO W-CAL-NOTA
030000             PERFORM 9100-RESULTADO-ERRO
030100             GOTO 2200-99-FIM
030200         END-IF
030300         MOVE LK-CNV-RESULTADO   TO W-CAL-QUANTIDADE
030400     END-IF
030500
030600     MOVE LK-ATIV-REFRIGERANTE   TO LK-GWP-GAS
030700     MOVE LK-CAL-ASSESSMENT      TO LK-GWP-ASSESSMENT
030800     CALL "GIE060P"              USING LK-PARM-GWP
030900     IF  LK-GWP-ACHOU NOT EQUAL "S"
031000         MOVE "GAS REFRIGERANTE NAO CONSTA NA TABELA DE GWP"
031100                                 TO W-CAL-NOTA
031200         PERFORM 9100-RESULTADO-ERRO
031300         GOTO 2200-99-FIM
031400     END-IF
031500
031600     COMPUTE W-CAL-CO2E-KG ROUNDED =
031700             W-CAL-QUANTIDADE * LK-GWP-VALOR
031800
031900     ADD 1                       TO LK-CAL-QTD-RESULTADOS
032000     MOVE LK-CAL-QTD-RESULTADOS  TO W-INDICE-TABELA
032100
032200     MOVE 1                      TO LK-RES-SCOPE (W-INDICE-TABELA)
032300     MOVE SPACES TO
032400             LK-RES-METODO-S2 (W-INDICE-TABELA)
032500     MOVE "FUGITIVE" TO
032600             LK-RES-S1-CATEGORIA (W-INDICE-TABELA)
032700     MOVE ZEROS TO
032800             LK-RES-S3-CATEGORIA (W-INDICE-TABELA)
032900     MOVE W-CAL-CO2E-KG TO
033000             LK-RES-CO2E-KG (W-INDICE-TABELA)
033100     COMPUTE LK-RES-CO2E-TON (W-INDICE-TABELA) ROUNDED =
033200             W-CAL-CO2E-KG / 1000
033300     MOVE 1 TO
033400             LK-RES-QTD-GASES (W-INDICE-TABELA)
033500     MOVE LK-ATIV-REFRIGERANTE   TO LK-RES-GAS (W-INDICE-TABELA 1)
033600     MOVE W-CAL-QUANTIDADE       TO
033700             LK-RES-GAS-MASSA-KG (W-INDICE-TABELA 1)
033800     MOVE W-CAL-CO2E-KG          TO
033900             LK-RES-GAS-CO2E-KG (W-INDICE-TABELA 1)
034000     MOVE LK-GWP-VALOR TO
034100             LK-RES-GWP-USADO (W-INDICE-TABELA 1)
034200     MOVE SPACES TO
034300             LK-RES-FATOR-ID (W-INDICE-TABELA)
034400     MOVE SPACES                 TO LK-RES-NOTA (W-INDICE-TABELA).
034500*----------------------------------------------------------------*
034600 2200-99-FIM.                     EXIT.
034700*----------------------------------------------------------------*
034800
034900*----------------------------------------------------------------*
035000 3000-CALCULAR-SCOPE2             SECTION.
035100*----------------------------------------------------------------*
035200     IF  LK-ATIV-REGIAO-REDE NOT EQUAL SPACES
035300         MOVE LK-ATIV-REGIAO-REDE TO W-CAL-CHAVE-CATEGORIA
035400     ELSE
035500         MOVE LK-ATIV-PAIS       TO W-CAL-CHAVE-CATEGORIA
035600     END-IF
035700
035800     MOVE "L"                    TO W-CAL-CHAVE-METODO-S2
035900     PERFORM 8100-PESQUISAR-FATOR-LOCAL
036000     IF  W-ACHOU NOT EQUAL "S"
036100         MOVE "FATOR DE REDE ELETRICA NAO ENCONTRADO"
036200                                 TO W-CAL-NOTA
036300         PERFORM 9100-RESULTADO-ERRO
036400         GOTO 3000-99-FIM
036500     END-IF
036600
036700     MOVE LK-ATIV-QUANTIDADE     TO W-CAL-QUANTIDADE
036800     IF  LK-ATIV-UNIDADE NOT EQUAL LK-FATOR-UNIDADE (LK-IX-FATOR)
036900         PERFORM 8000-CONVERTER-UNIDADE
037000         IF  LK-CNV-ERRO EQUAL "S"
037100             MOVE "UNIDADE INCOMPATIVEL COM O FATOR DE REDE"
037200                                 TO W-CAL-NOTA
037300             PERFORM 9100-RESULTADO-ERRO
037400             GOTO 3000-99-FIM
037500         END-IF
037600         MOVE LK-CNV-RESULTADO   TO W-CAL-QUANTIDADE
037700     END-IF
037800
037900     COMPUTE W-CAL-CO2E-KG ROUNDED =
038000             W-CAL-QUANTIDADE * LK-FATOR-CO2E (LK-IX-FATOR)
038100     PERFORM 3100-GRAVAR-RESULTADO-S2
038200     MOVE "L" TO
038300             LK-RES-METODO-S2 (W-INDICE-TABELA)
038400
038500     MOVE "M"                    TO W-CAL-CHAVE-METODO-S2
038600     PERFORM 8100-PESQUISAR-FATOR-LOCAL
038700     IF  W-ACHOU EQUAL "S"
038800         COMPUTE W-CAL-CO2E-KG ROUNDED =
038900                 W-CAL-QUANTIDADE * LK-FATOR-CO2E (LK-IX-FATOR)
039000     END-IF
039100     PERFORM 3100-GRAVAR-RESULTADO-S2
039200     MOVE "M" TO
039300             LK-RES-METODO-S2 (W-INDICE-TABELA).
039400*----------------------------------------------------------------*
039500 3000-99-FIM.                     EXIT.
039600*----------------------------------------------------------------*
039700
039800*----------------------------------------------------------------*
039900 3100-GRAVAR-RESULTADO-S2         SECTION.
040000*----------------------------------------------------------------*
040100     ADD 1                       TO LK-CAL-QTD-RESULTADOS
040200     MOVE LK-CAL-QTD-RESULTADOS  TO W-INDICE-TABELA
040300
040400     MOVE 2                      TO LK-RES-SCOPE (W-INDICE-TABELA)
040500     MOVE SPACES TO
040600             LK-RES-S1-CATEGORIA (W-INDICE-TABELA)
040700     MOVE ZEROS TO
040800             LK-RES-S3-CATEGORIA (W-INDICE-TABELA)
040900     MOVE W-CAL-CO2E-KG TO
041000             LK-RES-CO2E-KG (W-INDICE-TABELA)
041100     COMPUTE LK-RES-CO2E-TON (W-INDICE-TABELA) ROUNDED =
041200             W-CAL-CO2E-KG / 1000
041300     MOVE ZEROS TO
041400             LK-RES-QTD-GASES (W-INDICE-TABELA)
041500     MOVE LK-FATOR-ID (LK-IX-FATOR) TO
041600             LK-RES-FATOR-ID (W-INDICE-TABELA)
041700     MOVE SPACES                 TO LK-RES-NOTA (W-INDICE-TABELA).
041800*----------------------------------------------------------------*
041900 3100-99-FIM.                     EXIT.
042000*----------------------------------------------------------------*
042100
042200*----------------------------------------------------------------*
042300 4000-CALCULAR-SCOPE3             SECTION.
042400*----------------------------------------------------------------*
042500     MOVE LK-ATIV-S3-CATEGORIA   TO W-CAL-CHAVE-CATEGORIA (1:2)
042600     MOVE LK-ATIV-UNIDADE        TO W-CAL-CHAVE-CATEGORIA (3:10)
042700     MOVE SPACES                 TO W-CAL-CHAVE-METODO-S2
042800     PERFORM 8100-PESQUISAR-FATOR-LOCAL
042900
043000     IF  W-ACHOU NOT EQUAL "S"
043100         MOVE "FATOR DE SCOPE 3 NAO ENCONTRADO P/ CATEG/UNID"
043200                                 TO W-CAL-NOTA
043300         PERFORM 9100-RESULTADO-ERRO
043400         GOTO 4000-99-FIM
043500     END-IF
043600
043700     COMPUTE W-CAL-CO2E-KG ROUNDED =
043800             LK-ATIV-QUANTIDADE * LK-FATOR-CO2E (LK-IX-FATOR)
043900
044000     ADD 1                       TO LK-CAL-QTD-RESULTADOS
044100     MOVE LK-CAL-QTD-RESULTADOS  TO W-INDICE-TABELA
044200
044300     MOVE 3                      TO LK-RES-SCOPE (W-INDICE-TABELA)
044400     MOVE SPACES TO
044500             LK-RES-METODO-S2 (W-INDICE-TABELA)
044600     MOVE SPACES TO
044700             LK-RES-S1-CATEGORIA (W-INDICE-TABELA)
044800     MOVE LK-ATIV-S3-CATEGORIA TO
044900             LK-RES-S3-CATEGORIA (W-INDICE-TABELA)
045000     MOVE W-CAL-CO2E-KG TO
045100             LK-RES-CO2E-KG (W-INDICE-TABELA)
045200     COMPUTE LK-RES-CO2E-TON (W-INDICE-TABELA) ROUNDED =
045300             W-CAL-CO2E-KG / 1000
045400     MOVE ZEROS TO
045500             LK-RES-QTD-GASES (W-INDICE-TABELA)
045600     MOVE LK-FATOR-ID (LK-IX-FATOR) TO
045700             LK-RES-FATOR-ID (W-INDICE-TABELA)
045800     MOVE SPACES                 TO LK-RES-NOTA (W-INDICE-TABELA).
045900*----------------------------------------------------------------*
046000 4000-99-FIM.                     EXIT.
046100*----------------------------------------------------------------*
046200
046300*----------------------------------------------------------------*
046400 8000-CONVERTER-UNIDADE           SECTION.
046500*----------------------------------------------------------------*
046600     MOVE LK-ATIV-UNIDADE         TO LK-CNV-UNID-ORIGEM
046700     MOVE LK-FATOR-UNIDADE (LK-IX-FATOR) TO LK-CNV-UNID-DESTINO
046800     MOVE LK-ATIV-QUANTIDADE      TO LK-CNV-VALOR
046900     CALL "GIE070P"               USING LK-PARM-CONVERSAO.
047000*----------------------------------------------------------------*
047100 8000-99-FIM.                     EXIT.
047200*----------------------------------------------------------------*
047300
047400*----------------------------------------------------------------*
047500 8100-PESQUISAR-FATOR-LOCAL       SECTION.
047600*----------------------------------------------------------------*
047700*    Pesquisa na tabela de fatores recebida por referencia do
047800*    chamador (LK-TAB-FATOR, carregada pela GIE012R na GIE030P).
047900*----------------------------------------------------------------*
048000     MOVE "N"                    TO W-ACHOU
048100
048200     SEARCH ALL LK-TAB-FATOR
048300         AT END
048400             MOVE "N"            TO W-ACHOU
048500         WHEN LK-FATOR-CATEGORIA (LK-IX-FATOR)
048600                EQUAL W-CAL-CHAVE-CATEGORIA
048700          AND LK-FATOR-METODO-S2 (LK-IX-FATOR)
048800                EQUAL W-CAL-CHAVE-METODO-S2
048900             MOVE "S"            TO W-ACHOU
049000     END-SEARCH.
049100*----------------------------------------------------------------*
049200 8100-99-FIM.                     EXIT.
049300*----------------------------------------------------------------*
049400
049500*----------------------------------------------------------------*
049600 9100-RESULTADO-ERRO              SECTION.
049700*----------------------------------------------------------------*
049800     ADD 1                       TO LK-CAL-QTD-RESULTADOS
049900     MOVE LK-CAL-QTD-RESULTADOS  TO W-INDICE-TABELA
050000
050100     MOVE LK-ATIV-SCOPE          TO LK-RES-SCOPE (W-INDICE-TABELA)
050200     MOVE SPACES TO
050300             LK-RES-METODO-S2 (W-INDICE-TABELA)
050400     MOVE LK-ATIV-S1-CATEGORIA TO
050500             LK-RES-S1-CATEGORIA (W-INDICE-TABELA)
050600     MOVE LK-ATIV-S3-CATEGORIA TO
050700             LK-RES-S3-CATEGORIA (W-INDICE-TABELA)
050800     MOVE ZEROS TO
050900             LK-RES-CO2E-KG (W-INDICE-TABELA)
051000     MOVE ZEROS TO
051100             LK-RES-CO2E-TON (W-INDICE-TABELA)
051200     MOVE ZEROS TO
051300             LK-RES-QTD-GASES (W-INDICE-TABELA)
051400     MOVE SPACES TO
051500             LK-RES-FATOR-ID (W-INDICE-TABELA)
051600     MOVE W-CAL-NOTA             TO LK-RES-NOTA (W-INDICE-TABELA).
051700*----------------------------------------------------------------*
051800 9100-99-FIM.                     EXIT.
051900*----------------------------------------------------------------*
