000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Tabela de fatores de emissao carregada em
000400*                  memoria a partir do ARQ-FATOR, para pesquisa
000500*                  por categoria (ver rotina GIE012R).
000600*----------------------------------------------------------------*
000700*    ALTERACOES:
000800*    14/02/1994 JPS 0081  - Area original.
000900*    09/05/2015 LRS 0231  - Limite da tabela ampliado p/ 500.
001000*    18/11/2020 RCM 0304  - Chave de pesquisa passa a ser
001100*                           CATEGORIA + METODO-S2 (L/M, so para
001200*                           fatores de Scope 2); FONTE deixa de
001300*                           entrar na chave e volta a ser so o
001400*                           provedor do fator (nao discrimina
001500*                           local/mercado).  Removida a area
001600*                           W-CHAVE-PESQ-FATOR, sem uso.
001700*================================================================*
001800 01  TAB-FATOR-AREA.
001900     05  W-QTD-FATOR             PIC 9(04) COMP VALUE ZEROS.
002000     05  TAB-FATOR     OCCURS 500 TIMES
002100                        ASCENDING KEY IS FATOR-CATEGORIA
002200                                        FATOR-METODO-S2
002300                        INDEXED BY IX-FATOR.
002400         10  FATOR-ID            PIC X(20).
002500         10  FATOR-NOME          PIC X(40).
002600         10  FATOR-CATEGORIA     PIC X(12).
002700         10  FATOR-UNIDADE       PIC X(10).
002800         10  FATOR-CO2           PIC S9(05)V9(06).
002900         10  FATOR-CH4           PIC S9(03)V9(06).
003000         10  FATOR-N2O           PIC S9(03)V9(06).
003100         10  FATOR-CO2E          PIC S9(05)V9(06).
003200         10  FATOR-FONTE         PIC X(08).
003300         10  FATOR-METODO-S2     PIC X(01).
