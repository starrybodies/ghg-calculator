000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Tabelas de fatores-base do conversor de
000400*                  unidades, por dimensao (energia, volume,
000500*                  massa, distancia) - constantes de compilacao.
000600*----------------------------------------------------------------*
000700*    ALTERACOES:
000800*    02/03/1994 JPS 0082  - Tabela original, quatro dimensoes.
000900*    30/03/2009 LRS 0205  - Carga reordenada por unidade p/
001000*                           permitir SEARCH ALL (chave asc).
001100*================================================================*
001200 01  TAB-UNIDADE.
001300     05  TAB-UNID-OCR  OCCURS 14 TIMES
001400                       ASCENDING KEY IS TUNI-UNIDADE
001500                       INDEXED BY IX-UNID.
001600         10  TUNI-UNIDADE        PIC X(10).
001700         10  TUNI-DIMENSAO       PIC X(08).
001800         10  TUNI-FATOR-BASE     PIC S9(05)V9(06).
001900
002000 01  TAB-UNIDADE-VALORES.
002100* ------------------------- ordem alfabetica da unidade ----------
002200     05  FILLER PIC X(10) VALUE "BARREL".
002300     05  FILLER PIC X(08) VALUE "VOLUME".
002400     05  FILLER PIC S9(05)V9(06) VALUE 158.987000.
002500     05  FILLER PIC X(10) VALUE "GALLON".
002600     05  FILLER PIC X(08) VALUE "VOLUME".
002700     05  FILLER PIC S9(05)V9(06) VALUE 3.785410.
002800     05  FILLER PIC X(10) VALUE "GJ".
002900     05  FILLER PIC X(08) VALUE "ENERGIA".
003000     05  FILLER PIC S9(05)V9(06) VALUE 277.778000.
003100     05  FILLER PIC X(10) VALUE "KG".
003200     05  FILLER PIC X(08) VALUE "MASSA".
003300     05  FILLER PIC S9(05)V9(06) VALUE 1.000000.
003400     05  FILLER PIC X(10) VALUE "KM".
003500     05  FILLER PIC X(08) VALUE "DISTANCI".
003600     05  FILLER PIC S9(05)V9(06) VALUE 1.000000.
003700     05  FILLER PIC X(10) VALUE "KWH".
003800     05  FILLER PIC X(08) VALUE "ENERGIA".
003900     05  FILLER PIC S9(05)V9(06) VALUE 1.000000.
004000     05  FILLER PIC X(10) VALUE "LB".
004100     05  FILLER PIC X(08) VALUE "MASSA".
004200     05  FILLER PIC S9(05)V9(06) VALUE 0.453592.
004300     05  FILLER PIC X(10) VALUE "LITER".
004400     05  FILLER PIC X(08) VALUE "VOLUME".
004500     05  FILLER PIC S9(05)V9(06) VALUE 1.000000.
004600     05  FILLER PIC X(10) VALUE "MILE".
004700     05  FILLER PIC X(08) VALUE "DISTANCI".
004800     05  FILLER PIC S9(05)V9(06) VALUE 1.609344.
004900     05  FILLER PIC X(10) VALUE "MMBTU".
005000     05  FILLER PIC X(08) VALUE "ENERGIA".
005100     05  FILLER PIC S9(05)V9(06) VALUE 293.071000.
005200     05  FILLER PIC X(10) VALUE "MWH".
005300     05  FILLER PIC X(08) VALUE "ENERGIA".
005400     05  FILLER PIC S9(05)V9(06) VALUE 1000.000000.
005500     05  FILLER PIC X(10) VALUE "SHORT-TON".
005600     05  FILLER PIC X(08) VALUE "MASSA".
005700     05  FILLER PIC S9(05)V9(06) VALUE 907.185000.
005800     05  FILLER PIC X(10) VALUE "THERM".
005900     05  FILLER PIC X(08) VALUE "ENERGIA".
006000     05  FILLER PIC S9(05)V9(06) VALUE 29.300100.
006100     05  FILLER PIC X(10) VALUE "TONNE".
006200     05  FILLER PIC X(08) VALUE "MASSA".
006300     05  FILLER PIC S9(05)V9(06) VALUE 1000.000000.
006400
006500 01  TAB-UNIDADE-VALORES-R REDEFINES TAB-UNIDADE-VALORES.
006600     05  TUNI-CARGA OCCURS 14 TIMES.
006700         10  TUNI-CARGA-UNIDADE  PIC X(10).
006800         10  TUNI-CARGA-DIMENSAO PIC X(08).
006900         10  TUNI-CARGA-FATOR    PIC S9(05)V9(06).
