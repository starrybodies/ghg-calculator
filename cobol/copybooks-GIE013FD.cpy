000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: FD/registro do arquivo de resultados
000400*----------------------------------------------------------------*
000500*    Um ou mais registros por atividade (scope 2 gera sempre
000600*    dois: localizacao e mercado - ver RES-METODO-S2).
000700*================================================================*
000800 FD  ARQ-RESULTADO
000900     RECORDING MODE IS F.
001000 01  REG-ARQ-RESULTADO.
001100     05  RES-ATIV-ID             PIC X(12).
001200     05  RES-ATIV-NOME           PIC X(40).
001300     05  RES-SCOPE               PIC 9(01).
001400     05  RES-METODO-S2           PIC X(01).
001500     05  RES-S1-CATEGORIA        PIC X(12).
001600     05  RES-S3-CATEGORIA        PIC 9(02).
001700     05  RES-CO2E-KG             PIC S9(11)V9(04).
001800     05  RES-CO2E-TONELADAS      PIC S9(09)V9(04).
001900     05  RES-QTD-GASES           PIC 9(01).
002000     05  RES-GAS-DET   OCCURS 3 TIMES.
002100         10  RES-GAS             PIC X(10).
002200         10  RES-GAS-MASSA-KG    PIC S9(09)V9(04).
002300         10  RES-GAS-CO2E-KG     PIC S9(11)V9(04).
002400         10  RES-GWP-USADO       PIC S9(05).
002500     05  RES-FATOR-ID            PIC X(20).
002600     05  RES-NOTA                PIC X(40).
002700     05  FILLER                  PIC X(14).
