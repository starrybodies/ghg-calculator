000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Rotinas de acesso ao arquivo de erros de
000400*                  validacao (abertura, gravacao, fechamento).
000500*----------------------------------------------------------------*
000600*    ALTERACOES:
000700*    14/02/1994 JPS 0081  - Rotina original.
000800*================================================================*
000900*----------------------------------------------------------------*
001000 7310-ABRIR-ARQ-ERRO              SECTION.
001100*----------------------------------------------------------------*
001200     OPEN OUTPUT ARQ-ERRO.
001300     IF  NOT FS-OK
001400         MOVE "S"                TO W-ERRO
001500     END-IF.
001600*----------------------------------------------------------------*
001700 7310-99-FIM.                     EXIT.
001800*----------------------------------------------------------------*
001900
002000*----------------------------------------------------------------*
002100 7350-GRAVAR-ARQ-ERRO             SECTION.
002200*----------------------------------------------------------------*
002300     WRITE REG-ARQ-ERRO.
002400     IF  NOT FS-OK
002500         MOVE "S"                TO W-ERRO
002600     END-IF.
002700*----------------------------------------------------------------*
002800 7350-99-FIM.                     EXIT.
002900*----------------------------------------------------------------*
003000
003100*----------------------------------------------------------------*
003200 7390-FECHAR-ARQ-ERRO             SECTION.
003300*----------------------------------------------------------------*
003400     CLOSE ARQ-ERRO.
003500*----------------------------------------------------------------*
003600 7390-99-FIM.                     EXIT.
003700*----------------------------------------------------------------*
