000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: LINKAGE do CALL a GIE070P (conversor unidades)
000400*================================================================*
000500 01  LK-PARM-CONVERSAO.
000600     05  LK-CNV-VALOR            PIC S9(09)V9(06).
000700     05  LK-CNV-UNID-ORIGEM      PIC X(10).
000800     05  LK-CNV-UNID-DESTINO     PIC X(10).
000900     05  LK-CNV-RESULTADO        PIC S9(09)V9(06).
001000     05  LK-CNV-ERRO             PIC X(01).
001100     05  FILLER                  PIC X(04).
