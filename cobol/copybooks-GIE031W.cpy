000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Acumuladores do inventario e areas de
000400*                  impressao do relatorio de emissoes (usado
000500*                  pela GIE030P e pelas rotinas da GIE021R).
000600*----------------------------------------------------------------*
000700*    ALTERACOES:
000800*    14/02/1994 JPS 0081  - Estrutura original dos totais.
000900*    30/09/2003 MAT 0159  - Inclusao da tabela de fontes (TOP 10)
001000*                           e da tabela geografica.
001100*    09/05/2015 LRS 0231  - Ajuste de larguras p/ S9(09)V9(04).
001200*================================================================*
001300 01  W-PAGINACAO.
001400     05  W-PAGINA                PIC 9(03) COMP VALUE ZEROS.
001500     05  W-LINHA                 PIC 9(02) COMP VALUE ZEROS.
001600     05  W-ANO-INVENTARIO        PIC 9(04) VALUE ZEROS.
001700
001800 01  W-TOTAIS-GERAIS.
001900     05  W-TOT-GERAL             PIC S9(09)V9(04) VALUE ZEROS.
002000     05  W-TOT-SCOPE1            PIC S9(09)V9(04) VALUE ZEROS.
002100     05  W-TOT-SCOPE2-LOC        PIC S9(09)V9(04) VALUE ZEROS.
002200     05  W-TOT-SCOPE2-MKT        PIC S9(09)V9(04) VALUE ZEROS.
002300     05  W-TOT-SCOPE3            PIC S9(09)V9(04) VALUE ZEROS.
002400
002500 01  W-TOTAIS-S1-CATEGORIA.
002600     05  W-TAB-S1-CAT  OCCURS 5 TIMES.
002700         10  W-S1-CAT-NOME       PIC X(12).
002800         10  W-S1-CAT-TONELADAS  PIC S9(09)V9(04).
002900
003000 01  W-S1-CAT-NOMES-CARGA.
003100     05  FILLER                  PIC X(12) VALUE "STATIONARY".
003200     05  FILLER                  PIC X(12) VALUE "MOBILE".
003300     05  FILLER                  PIC X(12) VALUE "FUGITIVE".
003400     05  FILLER                  PIC X(12) VALUE "PROCESS".
003500     05  FILLER                  PIC X(12) VALUE "OTHER".
003600
003700 01  W-S1-CAT-NOMES-R  REDEFINES  W-S1-CAT-NOMES-CARGA.
003800     05  W-S1-CAT-NOME-CARGA OCCURS 5 TIMES  PIC X(12).
003900
004000 01  W-TOTAIS-S3-CATEGORIA.
004100     05  W-TAB-S3-CAT  OCCURS 15 TIMES.
004200         10  W-S3-CAT-TONELADAS  PIC S9(09)V9(04).
004300
004400 01  W-TOTAIS-GAS.
004500     05  W-TAB-GAS     OCCURS 3 TIMES.
004600         10  W-GAS-NOME          PIC X(10).
004700         10  W-GAS-MASSA-KG      PIC S9(11)V9(04).
004800         10  W-GAS-CO2E-KG       PIC S9(11)V9(04).
004900         10  W-GAS-GWP-USADO     PIC S9(05)V9(01).
005000
005100 01  W-GAS-NOMES-CARGA.
005200     05  FILLER                  PIC X(10) VALUE "CO2".
005300     05  FILLER                  PIC X(10) VALUE "CH4".
005400     05  FILLER                  PIC X(10) VALUE "N2O".
005500
005600 01  W-GAS-NOMES-R     REDEFINES  W-GAS-NOMES-CARGA.
005700     05  W-GAS-NOME-CARGA OCCURS 3 TIMES  PIC X(10).
005800
005900*        --------------- top 10 fontes de emissao ---------------
006000 01  W-FONTES-AREA.
006100     05  W-QTD-FONTE             PIC 9(04) COMP VALUE ZEROS.
006200     05  W-TAB-FONTE   OCCURS 200 TIMES.
006300         10  W-FONTE-LABEL       PIC X(60).
006400         10  W-FONTE-TONELADAS   PIC S9(09)V9(04).
006500         10  W-FONTE-IMPRESSO    PIC X(01).
006600
006700*        --------------- distribuicao geografica -----------------
006800 01  W-GEOGRAFIA-AREA.
006900     05  W-QTD-LOCAL             PIC 9(04) COMP VALUE ZEROS.
007000     05  W-TAB-LOCAL   OCCURS 50 TIMES.
007100         10  W-LOCAL-LABEL       PIC X(04).
007200         10  W-LOCAL-TONELADAS   PIC S9(09)V9(04).
007300         10  W-LOCAL-IMPRESSO    PIC X(01).
007400
007500*        --------------- area de trabalho do formatador ----------
007600 01  W-FORMATO-NUMERO.
007700     05  W-FMT-VALOR-ENTRADA     PIC S9(09)V9(04).
007800     05  W-FMT-VALOR-ESCALADO    PIC S9(09)V9(04).
007900     05  W-FMT-SAIDA             PIC X(18).
008000     05  W-FMT-NUM-M             PIC S9(05)V99.
008100     05  W-FMT-NUM-INT           PIC S9(09).
008200     05  W-FMT-NUM-1D            PIC S9(07)V9.
008300     05  W-FMT-NUM-2D            PIC S9(05)V99.
008400     05  W-FMT-EDITADO-M         PIC ZZZ,ZZ9.99.
008500     05  W-FMT-EDITADO-INT       PIC ZZZ,ZZZ,ZZ9.
008600     05  W-FMT-EDITADO-1D        PIC ZZZ,ZZ9.9.
008700     05  W-FMT-EDITADO-2D        PIC ZZ9.99.
008800     05  W-FMT-INDICE            PIC 9(02) COMP.
008900     05  W-FMT-MAIOR-TONELADAS   PIC S9(09)V9(04).
009000     05  W-FMT-TETO-GAUGE        PIC S9(11)V9(04).
009100     05  W-FMT-TETO-GAUGE-ED     PIC Z(10)9.9999.
009200     05  W-FMT-CARROS            PIC S9(09)V9(04).
009300
009400*        --------------- linha de impressao (132 colunas) --------
009500 01  W-LINHA-RELATO.
009600     05  W-LR-BRANCO             PIC X(132) VALUE SPACES.
009700
009800 01  W-LR-TITULO   REDEFINES  W-LINHA-RELATO.
009900     05  W-LRT-BRANCO-01         PIC X(40).
010000     05  W-LRT-TITULO            PIC X(52).
010100     05  FILLER                  PIC X(40).
010200
010300 01  W-LR-SCOPE    REDEFINES  W-LINHA-RELATO.
010400     05  W-LRS-BRANCO-01         PIC X(05).
010500     05  W-LRS-SCOPE             PIC X(24).
010600     05  W-LRS-TONELADAS         PIC ZZZ,ZZZ,ZZ9.9999.
010700     05  W-LRS-PCT               PIC ZZ9.9.
010800     05  FILLER                  PIC X(80).
010900
011000 01  W-LR-FONTE    REDEFINES  W-LINHA-RELATO.
011100     05  W-LRF-BRANCO-01         PIC X(05).
011200     05  W-LRF-RANK              PIC Z9.
011300     05  FILLER                  PIC X(02).
011400     05  W-LRF-LABEL             PIC X(60).
011500     05  W-LRF-TONELADAS         PIC ZZZ,ZZZ,ZZ9.9999.
011600     05  FILLER                  PIC X(41).
