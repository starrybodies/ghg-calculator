000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Nomes das categorias Scope 1 e Scope 3, para
000400*                  validacao e para os titulos impressos do
000500*                  relatorio (GIE021R).
000600*----------------------------------------------------------------*
000700*    ALTERACOES:
000800*    18/03/1994 JPS 0083  - Tabela original, 15 categorias S3.
000900*================================================================*
001000 01  TAB-S1-CATEGORIA.
001100     05  FILLER PIC X(12) VALUE "STATIONARY".
001200     05  FILLER PIC X(12) VALUE "MOBILE".
001300     05  FILLER PIC X(12) VALUE "FUGITIVE".
001400     05  FILLER PIC X(12) VALUE "PROCESS".
001500
001600 01  TAB-S1-CATEGORIA-R  REDEFINES  TAB-S1-CATEGORIA.
001700     05  TS1-CARGA OCCURS 4 TIMES  PIC X(12).
001800
001900 01  TAB-S3-CATEGORIA.
002000     05  TAB-S3-OCR OCCURS 15 TIMES.
002100         10  TS3-NUMERO          PIC 9(02).
002200         10  TS3-NOME            PIC X(36).
002300
002400 01  TAB-S3-NOMES-CARGA.
002500     05  FILLER PIC X(36) VALUE "PURCHASED GOODS AND SERVICES".
002600     05  FILLER PIC X(36) VALUE "CAPITAL GOODS".
002700     05  FILLER PIC X(36)
002800         VALUE "FUEL AND ENERGY RELATED ACTIVITIES".
002900     05  FILLER PIC X(36)
003000         VALUE "UPSTREAM TRANSPORTATION AND DISTRIB".
003100     05  FILLER PIC X(36) VALUE "WASTE GENERATED IN OPERATIONS".
003200     05  FILLER PIC X(36) VALUE "BUSINESS TRAVEL".
003300     05  FILLER PIC X(36) VALUE "EMPLOYEE COMMUTING".
003400     05  FILLER PIC X(36) VALUE "UPSTREAM LEASED ASSETS".
003500     05  FILLER PIC X(36)
003600         VALUE "DOWNSTREAM TRANSPORTATION AND DIST".
003700     05  FILLER PIC X(36) VALUE "PROCESSING OF SOLD PRODUCTS".
003800     05  FILLER PIC X(36) VALUE "USE OF SOLD PRODUCTS".
003900     05  FILLER PIC X(36)
004000         VALUE "END-OF-LIFE TREATMENT OF SOLD PROD".
004100     05  FILLER PIC X(36) VALUE "DOWNSTREAM LEASED ASSETS".
004200     05  FILLER PIC X(36) VALUE "FRANCHISES".
004300     05  FILLER PIC X(36) VALUE "INVESTMENTS".
004400
004500 01  TAB-S3-NOMES-R      REDEFINES  TAB-S3-NOMES-CARGA.
004600     05  TS3-CARGA-NOME  OCCURS 15 TIMES  PIC X(36).
