000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: FD/registro do arquivo de fatores de emissao
000400*----------------------------------------------------------------*
000500*    Carregado integralmente em tabela de working-storage no
000600*    inicio do lote e pesquisado por SEARCH ALL (ver GIE030R).
000700*----------------------------------------------------------------*
000800*    ALTERACOES:
000900*    14/02/1994 JPS 0081  - Layout original.
001000*    18/11/2020 RCM 0304  - Incluido FATOR-METODO-S2 (L/M), usado
001100*                           so nos fatores de Scope 2; FATOR-FONTE
001200*                           volta a guardar o nome do provedor do
001300*                           fator (EPA, EGRID, DEFRA etc).
001400*================================================================*
001500 FD  ARQ-FATOR
001600     RECORDING MODE IS F.
001700 01  REG-ARQ-FATOR.
001800     05  FATOR-ID                PIC X(20).
001900     05  FATOR-NOME              PIC X(40).
002000     05  FATOR-CATEGORIA         PIC X(12).
002100     05  FATOR-UNIDADE           PIC X(10).
002200     05  FATOR-CO2               PIC S9(05)V9(06).
002300     05  FATOR-CH4               PIC S9(03)V9(06).
002400     05  FATOR-N2O               PIC S9(03)V9(06).
002500     05  FATOR-CO2E              PIC S9(05)V9(06).
002600     05  FATOR-FONTE             PIC X(08).
002700     05  FATOR-METODO-S2         PIC X(01).
002800     05  FILLER                  PIC X(04).
