000100*================================================================*
000200*    PROGRAM-ID.  GIE060P.
000300*    AUTHOR......  J. P. SOUZA.
000400*    INSTALLATION. CPD.
000500*    DATE-WRITTEN. 14/02/1994.
000600*    DATE-COMPILED.
000700*    SECURITY....  CONFIDENCIAL - USO INTERNO.
000800*----------------------------------------------------------------*
000900*    OBJETIVO ...: GWP LOOKUP - devolve o Potencial de Aquecimento
001000*                  Global (100 anos) de um gas, na edicao do IPCC
001100*                  (AR5 ou AR6) solicitada pelo chamador.
001200*----------------------------------------------------------------*
001300*    CHAMADA ....: CALL "GIE060P" USING LK-PARM-GWP.
001400*                  (copybooks-GIE060L)
001500*----------------------------------------------------------------*
001600*    ALTERACOES:
001700*    14/02/1994 JPS 0081  - Versao original, apenas coluna AR5.
001800*    03/09/1998 RNC Y2K01 - Revisao previa a virada do seculo -
001900*                           sem campos de data neste programa.
002000*    09/05/2015 LRS 0231  - Inclusao da coluna AR6 e do parametro
002100*                           LK-GWP-ASSESSMENT para selecao.
002200*    30/03/2009 LRS 0205  - Pesquisa convertida para SEARCH ALL.
002300*================================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    GIE060P.
002600 AUTHOR.        J. P. SOUZA.
002700 INSTALLATION.  CPD.
002800 DATE-WRITTEN.  14/02/1994.
002900 DATE-COMPILED.
003000 SECURITY.      CONFIDENCIAL - USO INTERNO.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.           IBM-370.
003500 OBJECT-COMPUTER.           IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 COPY GIE000W.
004200 COPY GIE016W.
004300
004400 01  W-GWP-AREA-TRABALHO.
004500     05  W-GWP-PRIMEIRA-VEZ      PIC X(01) VALUE "S".
004600     05  TGWP-GAS-PESQ           PIC X(10).
004700     05  FILLER                  PIC X(05).
004800
004900 LINKAGE SECTION.
005000 COPY GIE060L.
005100
005200 PROCEDURE DIVISION USING LK-PARM-GWP.
005300
005400*----------------------------------------------------------------*
005500 0000-PRINCIPAL                   SECTION.
005600*----------------------------------------------------------------*
005700     IF  W-GWP-PRIMEIRA-VEZ EQUAL "S"
005800         MOVE TAB-GWP-VALORES    TO TAB-GWP
005900         MOVE "N"                TO W-GWP-PRIMEIRA-VEZ
006000     END-IF
006100
006200     MOVE "N"                    TO LK-GWP-ACHOU
006300     MOVE ZEROS                  TO LK-GWP-VALOR
006400
006500     MOVE LK-GWP-GAS             TO TGWP-GAS-PESQ
006600     PERFORM 1000-PESQUISAR-GAS
006700     IF  W-ACHOU NOT EQUAL "S"
006800         GOTO 0000-99-FIM
006900     END-IF
007000
007100     MOVE "S"                    TO LK-GWP-ACHOU
007200     IF  LK-GWP-ASSESSMENT EQUAL "AR6"
007300         MOVE TGWP-AR6 (IX-GWP)  TO LK-GWP-VALOR
007400     ELSE
007500         MOVE TGWP-AR5 (IX-GWP)  TO LK-GWP-VALOR
007600     END-IF.
007700*----------------------------------------------------------------*
007800 0000-99-FIM.
007900     GOBACK.
008000*----------------------------------------------------------------*
008100
008200*----------------------------------------------------------------*
008300 1000-PESQUISAR-GAS               SECTION.
008400*----------------------------------------------------------------*
008500     MOVE "N"                    TO W-ACHOU
008600     SEARCH ALL TAB-GWP-OCR
008700         AT END
008800             MOVE "N"            TO W-ACHOU
008900         WHEN TGWP-GAS (IX-GWP) EQUAL TGWP-GAS-PESQ
009000             MOVE "S"            TO W-ACHOU
009100     END-SEARCH.
009200*----------------------------------------------------------------*
009300 1000-99-FIM.                     EXIT.
009400*----------------------------------------------------------------*
