000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: LINKAGE do CALL a GIE060P (consulta de GWP)
000400*================================================================*
000500 01  LK-PARM-GWP.
000600     05  LK-GWP-GAS              PIC X(10).
000700     05  LK-GWP-ASSESSMENT       PIC X(03).
000800     05  LK-GWP-VALOR            PIC S9(05)V9(01).
000900     05  LK-GWP-ACHOU            PIC X(01).
001000     05  FILLER                  PIC X(04).
