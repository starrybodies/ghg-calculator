000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: FD/registro do relatorio de emissoes (132 col)
000400*================================================================*
000500 FD  ARQ-RELATO
000600     RECORDING MODE IS F.
000700 01  REG-ARQ-RELATO              PIC X(132).
