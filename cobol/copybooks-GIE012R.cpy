000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    OBJETIVO ...: Rotinas arquivo de fatores de emissao - carga
000400*                  em tabela e pesquisa (SEARCH ALL).  A area da
000500*                  tabela esta na copybooks-GIE012W.
000600*----------------------------------------------------------------*
000700*    PRE-REQUISITO: o arquivo ARQ-FATOR deve chegar ordenado
000800*    ascendente por FATOR-CATEGORIA / FATOR-METODO-S2 - e a
000900*    ordenacao e feita no passo anterior do JCL, nao aqui.
001000*----------------------------------------------------------------*
001100*    ALTERACOES:
001200*    14/02/1994 JPS 0081  - Rotina original.
001300*    09/05/2015 LRS 0231  - Limite da tabela ampliado p/ 500.
001400*    09/05/2015 LRS 0231  - Area da tabela (TAB-FATOR-AREA) movida
001500*                           p/ copybook proprio copybooks-GIE012W.
001600*    18/11/2020 RCM 0304  - Retirada a 8100-PESQUISAR-FATOR (chave
001700*                           antiga por CATEGORIA+FONTE, sem uso -
001800*                           a pesquisa do calculo e feita direto
001900*                           na LK-TAB-FATOR pela GIE050P).
002000*================================================================*
002100*----------------------------------------------------------------*
002200 7110-ABRIR-ARQ-FATOR             SECTION.
002300*----------------------------------------------------------------*
002400     OPEN INPUT ARQ-FATOR.
002500     IF  NOT FS-OK
002600         MOVE "S"                TO W-ERRO
002700     END-IF.
002800*----------------------------------------------------------------*
002900 7110-99-FIM.                     EXIT.
003000*----------------------------------------------------------------*
003100
003200*----------------------------------------------------------------*
003300 7150-CARREGAR-TAB-FATOR          SECTION.
003400*----------------------------------------------------------------*
003500     MOVE ZEROS                  TO W-QTD-FATOR
003600     READ ARQ-FATOR
003700     PERFORM 7160-COPIAR-FATOR THRU 7160-99-FIM
003800         UNTIL FS-FIM.
003900*----------------------------------------------------------------*
004000 7150-99-FIM.                     EXIT.
004100*----------------------------------------------------------------*
004200
004300*----------------------------------------------------------------*
004400 7160-COPIAR-FATOR                SECTION.
004500*----------------------------------------------------------------*
004600     ADD 1                   TO W-QTD-FATOR
004700     SET IX-FATOR            TO W-QTD-FATOR
004800     MOVE FATOR-ID        OF REG-ARQ-FATOR
004900                             TO FATOR-ID      (IX-FATOR)
005000     MOVE FATOR-NOME      OF REG-ARQ-FATOR
005100                             TO FATOR-NOME    (IX-FATOR)
005200     MOVE FATOR-CATEGORIA OF REG-ARQ-FATOR
005300                             TO FATOR-CATEGORIA (IX-FATOR)
005400     MOVE FATOR-UNIDADE   OF REG-ARQ-FATOR
005500                             TO FATOR-UNIDADE (IX-FATOR)
005600     MOVE FATOR-CO2       OF REG-ARQ-FATOR
005700                             TO FATOR-CO2     (IX-FATOR)
005800     MOVE FATOR-CH4       OF REG-ARQ-FATOR
005900                             TO FATOR-CH4     (IX-FATOR)
006000     MOVE FATOR-N2O       OF REG-ARQ-FATOR
006100                             TO FATOR-N2O     (IX-FATOR)
006200     MOVE FATOR-CO2E      OF REG-ARQ-FATOR
006300                             TO FATOR-CO2E    (IX-FATOR)
006400     MOVE FATOR-FONTE     OF REG-ARQ-FATOR
006500                             TO FATOR-FONTE   (IX-FATOR)
006600     MOVE FATOR-METODO-S2 OF REG-ARQ-FATOR
006700                             TO FATOR-METODO-S2 (IX-FATOR)
006800     READ ARQ-FATOR.
006900*----------------------------------------------------------------*
007000 7160-99-FIM.                     EXIT.
007100*----------------------------------------------------------------*
007200
007300*----------------------------------------------------------------*
007400 7190-FECHAR-ARQ-FATOR            SECTION.
007500*----------------------------------------------------------------*
007600     CLOSE ARQ-FATOR.
007700*----------------------------------------------------------------*
007800 7190-99-FIM.                     EXIT.
007900*----------------------------------------------------------------*
