000100*================================================================*
000200*    PROGRAM-ID.  GIE070P.
000300*    AUTHOR......  J. P. SOUZA.
000400*    INSTALLATION. CPD.
000500*    DATE-WRITTEN. 14/02/1994.
000600*    DATE-COMPILED.
000700*    SECURITY....  CONFIDENCIAL - USO INTERNO.
000800*----------------------------------------------------------------*
000900*    OBJETIVO ...: UNIT CONVERTER - converte uma quantidade entre
001000*                  unidades de medida dentro da mesma dimensao
001100*                  (energia, volume, massa, distancia), usando
001200*                  fatores-base por unidade (copybooks-GIE017W).
001300*----------------------------------------------------------------*
001400*    CHAMADA ....: CALL "GIE070P" USING LK-PARM-CONVERSAO.
001500*                  (copybooks-GIE070L)
001600*----------------------------------------------------------------*
001700*    ALTERACOES:
001800*    14/02/1994 JPS 0081  - Versao original.
001900*    03/09/1998 RNC Y2K01 - Revisao previa a virada do seculo -
002000*                           sem campos de data neste programa.
002100*    07/06/2003 MAT 0132  - Padronizacao das mensagens de erro.
002200*    30/03/2009 LRS 0205  - Pesquisa convertida para SEARCH ALL.
002300*================================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    GIE070P.
002600 AUTHOR.        J. P. SOUZA.
002700 INSTALLATION.  CPD.
002800 DATE-WRITTEN.  14/02/1994.
002900 DATE-COMPILED.
003000 SECURITY.      CONFIDENCIAL - USO INTERNO.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.           IBM-370.
003500 OBJECT-COMPUTER.           IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 COPY GIE000W.
004200 COPY GIE017W.
004300
004400 01  W-CNV-AREA-TRABALHO.
004500     05  W-CNV-DIMENSAO-ORIGEM   PIC X(08).
004600     05  W-CNV-DIMENSAO-DESTINO  PIC X(08).
004700     05  W-CNV-FATOR-ORIGEM      PIC S9(05)V9(06).
004800     05  W-CNV-FATOR-DESTINO     PIC S9(05)V9(06).
004900     05  TUNI-UNIDADE-PESQ       PIC X(10).
005000     05  W-CNV-PRIMEIRA-VEZ      PIC X(01) VALUE "S".
005100
005200 LINKAGE SECTION.
005300 COPY GIE070L.
005400
005500 PROCEDURE DIVISION USING LK-PARM-CONVERSAO.
005600
005700*----------------------------------------------------------------*
005800 0000-PRINCIPAL                   SECTION.
005900*----------------------------------------------------------------*
006000     IF  W-CNV-PRIMEIRA-VEZ EQUAL "S"
006100         MOVE TAB-UNIDADE-VALORES TO TAB-UNIDADE
006200         MOVE "N"                TO W-CNV-PRIMEIRA-VEZ
006300     END-IF
006400
006500     MOVE "N"                    TO LK-CNV-ERRO
006600     MOVE ZEROS                  TO LK-CNV-RESULTADO
006700
006800     MOVE LK-CNV-UNID-ORIGEM     TO TUNI-UNIDADE-PESQ
006900     PERFORM 1000-PESQUISAR-UNIDADE
007000     IF  W-ACHOU NOT EQUAL "S"
007100         MOVE "S"                TO LK-CNV-ERRO
007200         GOTO 0000-99-FIM
007300     END-IF
007400     MOVE TUNI-DIMENSAO (IX-UNID) TO W-CNV-DIMENSAO-ORIGEM
007500     MOVE TUNI-FATOR-BASE (IX-UNID) TO W-CNV-FATOR-ORIGEM
007600
007700     MOVE LK-CNV-UNID-DESTINO    TO TUNI-UNIDADE-PESQ
007800     PERFORM 1000-PESQUISAR-UNIDADE
007900     IF  W-ACHOU NOT EQUAL "S"
008000         MOVE "S"                TO LK-CNV-ERRO
008100         GOTO 0000-99-FIM
008200     END-IF
008300     MOVE TUNI-DIMENSAO (IX-UNID) TO W-CNV-DIMENSAO-DESTINO
008400     MOVE TUNI-FATOR-BASE (IX-UNID) TO W-CNV-FATOR-DESTINO
008500
008600     IF  W-CNV-DIMENSAO-ORIGEM NOT EQUAL W-CNV-DIMENSAO-DESTINO
008700         MOVE "S"                TO LK-CNV-ERRO
008800         GOTO 0000-99-FIM
008900     END-IF
009000
009100     COMPUTE LK-CNV-RESULTADO ROUNDED =
009200             LK-CNV-VALOR * W-CNV-FATOR-ORIGEM
009300                           / W-CNV-FATOR-DESTINO.
009400*----------------------------------------------------------------*
009500 0000-99-FIM.
009600     GOBACK.
009700*----------------------------------------------------------------*
009800
009900*----------------------------------------------------------------*
010000 1000-PESQUISAR-UNIDADE           SECTION.
010100*----------------------------------------------------------------*
010200     MOVE "N"                    TO W-ACHOU
010300     SEARCH ALL TAB-UNID-OCR
010400         AT END
010500             MOVE "N"            TO W-ACHOU
010600         WHEN TUNI-UNIDADE (IX-UNID) EQUAL TUNI-UNIDADE-PESQ
010700             MOVE "S"            TO W-ACHOU
010800     END-SEARCH.
010900*----------------------------------------------------------------*
011000 1000-99-FIM.                     EXIT.
011100*----------------------------------------------------------------*
