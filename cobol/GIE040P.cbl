000100*================================================================*
000200*    PROGRAM-ID.  GIE040P.
000300*    AUTHOR......  J. P. SOUZA.
000400*    INSTALLATION. CPD.
000500*    DATE-WRITTEN. 24/02/1994.
000600*    DATE-COMPILED.
000700*    SECURITY....  CONFIDENCIAL - USO INTERNO.
000800*----------------------------------------------------------------*
000900*    OBJETIVO ...: RECORD VALIDATOR - lote independente que le o
001000*                  ARQ-ATIVIDADE e valida cada registro antes do
001100*                  calculo propriamente dito (GIE030P/GIE050P).
001200*                  Registros invalidos sao listados no ARQ-ERRO;
001300*                  o total de registros validos e informado no
001400*                  console ao final do passo.
001500*----------------------------------------------------------------*
001600*    REGRAS DE VALIDACAO (nesta ordem, a primeira que falhar e
001700*    a que vai para o ARQ-ERRO):
001800*    1 - ATIV-SCOPE deve ser 1, 2 ou 3.
001900*    2 - ATIV-QUANTIDADE deve ser maior que zero.
002000*    3 - se scope 1 e categoria informada, deve ser uma das
002100*        quatro validas (STATIONARY/MOBILE/FUGITIVE/PROCESS).
002200*    4 - se scope 3, ATIV-S3-CATEGORIA deve estar entre 1 e 15.
002300*    5 - ATIV-UNIDADE deve ser unidade conhecida - dispensado
002400*        quando ha fator customizado informado.
002500*    6 - registro de scope 2 deve trazer regiao de rede ou pais.
002600*----------------------------------------------------------------*
002700*    CONDICAO DE RETORNO: RETURN-CODE 1 se houve ao menos um
002800*    registro invalido, para o JCL poder decidir no passo
002900*    seguinte se segue para a GIE030P ou nao.
003000*----------------------------------------------------------------*
003100*    ALTERACOES:
003200*    24/02/1994 JPS 0085  - Versao original, regras 1 a 4.
003300*    03/09/1998 RNC Y2K01 - Revisao previa a virada do seculo -
003400*                           sem campos de data neste programa.
003500*    18/03/1999 JPS 0091  - Inclusao da regra 4 (categoria S3).
003600*    30/03/2009 LRS 0205  - Inclusao das regras 5 e 6 (unidade e
003700*                           regiao/pais de Scope 2).
003800*================================================================*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    GIE040P.
004100 AUTHOR.        J. P. SOUZA.
004200 INSTALLATION.  CPD.
004300 DATE-WRITTEN.  24/02/1994.
004400 DATE-COMPILED.
004500 SECURITY.      CONFIDENCIAL - USO INTERNO.
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.           IBM-370.
005000 OBJECT-COMPUTER.           IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     COPY GIE011FC.
005700     COPY GIE015FC.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 COPY GIE011FD.
006200 COPY GIE015FD.
006300
006400 WORKING-STORAGE SECTION.
006500 COPY GIE000W.
006600 COPY GIE017W.
006700 COPY GIE018W.
006800
006900*----------------------------------------------------------------*
007000* Area de trabalho do validador - mensagem da regra que falhou e
007100* montagem da linha do ARQ-ERRO.
007200*----------------------------------------------------------------*
007300 01  W-VAL-AREA-TRABALHO.
007400     05  W-VAL-INVALIDO          PIC X(01) VALUE "N".
007500     05  W-VAL-MENSAGEM          PIC X(40) VALUE SPACES.
007600     05  FILLER                 PIC X(10).
007700
007800 01  W-VAL-LINHA-ERRO.
007900     05  W-ERRO-SEQUENCIA        PIC 9(07) VALUE ZEROS.
008000     05  FILLER                  PIC X(01) VALUE SPACES.
008100     05  W-ERRO-ATIV-ID          PIC X(12) VALUE SPACES.
008200     05  FILLER                  PIC X(01) VALUE SPACES.
008300     05  W-ERRO-REGRA            PIC X(40) VALUE SPACES.
008400     05  FILLER                  PIC X(71) VALUE SPACES.
008500
008600 01  W-VAL-LINHA-ERRO-R  REDEFINES  W-VAL-LINHA-ERRO.
008700     05  W-ERRO-BYTES            PIC X(132).
008800
008900 PROCEDURE DIVISION.
009000
009100*----------------------------------------------------------------*
009200 0000-PRINCIPAL                   SECTION.
009300*----------------------------------------------------------------*
009400     PERFORM 1000-ABRIR-ARQUIVOS
009500
009600     IF  W-ERRO EQUAL "S"
009700         MOVE 1                  TO RETURN-CODE
009800         GOTO 0000-99-FIM
009900     END-IF
010000
010100     PERFORM 7050-LER-ARQ-ATIVIDADE
010200     PERFORM 2000-VALIDAR-REGISTRO UNTIL FS-FIM
010300
010400     PERFORM 7090-FECHAR-ARQ-ATIVIDADE
010500     PERFORM 7390-FECHAR-ARQ-ERRO
010600
010700     DISPLAY W-VALIDOS " VALID RECORDS"
010800
010900     IF  W-REJEITADOS GREATER THAN ZEROS
011000         DISPLAY W-REJEITADOS " INVALID RECORDS - SEE ARQ-ERRO"
011100         MOVE 1                  TO RETURN-CODE
011200     END-IF.
011300*----------------------------------------------------------------*
011400 0000-99-FIM.
011500     GOBACK.
011600*----------------------------------------------------------------*
011700
011800*----------------------------------------------------------------*
011900 1000-ABRIR-ARQUIVOS              SECTION.
012000*----------------------------------------------------------------*
012100     PERFORM 7010-ABRIR-ARQ-ATIVIDADE
012200     IF  NOT FS-OK
012300         GOTO 1000-99-FIM
012400     END-IF
012500
012600     PERFORM 7310-ABRIR-ARQ-ERRO
012700     IF  NOT FS-OK
012800         PERFORM 7090-FECHAR-ARQ-ATIVIDADE
012900     END-IF.
013000*----------------------------------------------------------------*
013100 1000-99-FIM.                     EXIT.
013200*----------------------------------------------------------------*
013300
013400*----------------------------------------------------------------*
013500 2000-VALIDAR-REGISTRO            SECTION.
013600*----------------------------------------------------------------*
013700     ADD 1                       TO W-LIDOS
013800     MOVE "N"                    TO W-VAL-INVALIDO
013900     MOVE SPACES                 TO W-VAL-MENSAGEM
014000
014100     PERFORM 2100-VALIDAR-SCOPE
014200     IF  W-VAL-INVALIDO EQUAL "N"
014300         PERFORM 2200-VALIDAR-QUANTIDADE
014400     END-IF
014500     IF  W-VAL-INVALIDO EQUAL "N"
014600         PERFORM 2300-VALIDAR-CATEGORIA-S1
014700     END-IF
014800     IF  W-VAL-INVALIDO EQUAL "N"
014900         PERFORM 2400-VALIDAR-CATEGORIA-S3
015000     END-IF
015100     IF  W-VAL-INVALIDO EQUAL "N"
015200         PERFORM 2500-VALIDAR-UNIDADE
015300     END-IF
015400     IF  W-VAL-INVALIDO EQUAL "N"
015500         PERFORM 2600-VALIDAR-LOCAL-SCOPE2
015600     END-IF
015700
015800     IF  W-VAL-INVALIDO EQUAL "S"
015900         ADD 1                   TO W-REJEITADOS
016000         PERFORM 8000-GRAVAR-LINHA-ERRO
016100     ELSE
016200         ADD 1                   TO W-VALIDOS
016300     END-IF
016400
016500     PERFORM 7050-LER-ARQ-ATIVIDADE.
016600*----------------------------------------------------------------*
016700 2000-99-FIM.                     EXIT.
016800*----------------------------------------------------------------*
016900
017000*----------------------------------------------------------------*
017100 2100-VALIDAR-SCOPE                SECTION.
017200*----------------------------------------------------------------*
017300     IF  ATIV-SCOPE NOT EQUAL 1  AND
017400         ATIV-SCOPE NOT EQUAL 2  AND
017500         ATIV-SCOPE NOT EQUAL 3
017600         MOVE "S"                TO W-VAL-INVALIDO
017700         MOVE "SCOPE INVALIDO - DEVE SER 1, 2 OU 3"
017800                                 TO W-VAL-MENSAGEM
017900     END-IF.
018000*----------------------------------------------------------------*
018100 2100-99-FIM.                     EXIT.
018200*----------------------------------------------------------------*
018300
018400*----------------------------------------------------------------*
018500 2200-VALIDAR-QUANTIDADE           SECTION.
018600*----------------------------------------------------------------*
018700     IF  ATIV-QUANTIDADE NOT GREATER THAN ZEROS
018800         MOVE "S"                TO W-VAL-INVALIDO
018900         MOVE "QUANTIDADE DEVE SER MAIOR QUE ZERO"
019000                                 TO W-VAL-MENSAGEM
019100     END-IF.
019200*----------------------------------------------------------------*
019300 2200-99-FIM.                     EXIT.
019400*----------------------------------------------------------------*
019500
019600*----------------------------------------------------------------*
019700 2300-VALIDAR-CATEGORIA-S1         SECTION.
019800*----------------------------------------------------------------*
019900*    So aplica quando scope 1 e categoria informada - categoria
020000*    em branco em scope 1 e tolerada (atividade nao classificada
020100*    por sub-categoria).
020200*----------------------------------------------------------------*
020300     IF  ATIV-SCOPE EQUAL 1
020400     AND ATIV-S1-CATEGORIA NOT EQUAL SPACES
020500         MOVE "N"                TO W-ACHOU
020600         MOVE 1                  TO W-INDICE-TABELA
020700         PERFORM 2350-COMPARAR-CATEGORIA-S1
020800             THRU 2350-99-FIM
020900             UNTIL W-INDICE-TABELA > 4
021000         IF  W-ACHOU NOT EQUAL "S"
021100             MOVE "S"            TO W-VAL-INVALIDO
021200             MOVE "CATEGORIA SCOPE 1 DESCONHECIDA"
021300                                 TO W-VAL-MENSAGEM
021400         END-IF
021500     END-IF.
021600*----------------------------------------------------------------*
021700 2300-99-FIM.                     EXIT.
021800*----------------------------------------------------------------*
021900
022000*----------------------------------------------------------------*
022100 2350-COMPARAR-CATEGORIA-S1       SECTION.
022200*----------------------------------------------------------------*
022300     IF  ATIV-S1-CATEGORIA EQUAL
022400             TS1-CARGA (W-INDICE-TABELA)
022500         MOVE "S"        TO W-ACHOU
022600     END-IF
022700     ADD 1                    TO W-INDICE-TABELA.
022800*----------------------------------------------------------------*
022900 2350-99-FIM.                     EXIT.
023000*----------------------------------------------------------------*
023100
023200*----------------------------------------------------------------*
023300 2400-VALIDAR-CATEGORIA-S3         SECTION.
023400*----------------------------------------------------------------*
023500     IF  ATIV-SCOPE EQUAL 3
023600         IF  ATIV-S3-CATEGORIA LESS THAN 1  OR
023700             ATIV-S3-CATEGORIA GREATER THAN 15
023800             MOVE "S"            TO W-VAL-INVALIDO
023900             MOVE "CATEGORIA SCOPE 3 FORA DA FAIXA 1-15"
024000                                 TO W-VAL-MENSAGEM
024100         END-IF
024200     END-IF.
024300*----------------------------------------------------------------*
024400 2400-99-FIM.                     EXIT.
024500*----------------------------------------------------------------*
024600
024700*----------------------------------------------------------------*
024800 2500-VALIDAR-UNIDADE              SECTION.
024900*----------------------------------------------------------------*
025000*    Fator customizado dispensa a checagem - qualquer unidade e
025100*    aceita quando o chamador ja informa o fator pronto.
025200*----------------------------------------------------------------*
025300     IF  ATIV-FATOR-CUSTOM EQUAL ZEROS
025400         SEARCH ALL TAB-UNID-OCR
025500             AT END
025600                 MOVE "S"        TO W-VAL-INVALIDO
025700                 MOVE "UNIDADE DE MEDIDA DESCONHECIDA"
025800                                 TO W-VAL-MENSAGEM
025900             WHEN TUNI-UNIDADE (IX-UNID) EQUAL ATIV-UNIDADE
026000                 CONTINUE
026100         END-SEARCH
026200     END-IF.
026300*----------------------------------------------------------------*
026400 2500-99-FIM.                     EXIT.
026500*----------------------------------------------------------------*
026600
026700*----------------------------------------------------------------*
026800 2600-VALIDAR-LOCAL-SCOPE2         SECTION.
026900*----------------------------------------------------------------*
027000     IF  ATIV-SCOPE EQUAL 2
027100         IF  ATIV-REGIAO-REDE EQUAL SPACES  AND
027200             ATIV-PAIS        EQUAL SPACES
027300             MOVE "S"            TO W-VAL-INVALIDO
027400             MOVE "SCOPE 2 SEM REGIAO DE REDE OU PAIS"
027500                                 TO W-VAL-MENSAGEM
027600         END-IF
027700     END-IF.
027800*----------------------------------------------------------------*
027900 2600-99-FIM.                     EXIT.
028000*----------------------------------------------------------------*
028100
028200*----------------------------------------------------------------*
028300 8000-GRAVAR-LINHA-ERRO            SECTION.
028400*----------------------------------------------------------------*
028500     MOVE SPACES                 TO W-VAL-LINHA-ERRO
028600     MOVE W-LIDOS                TO W-ERRO-SEQUENCIA
028700     MOVE ATIV-ID                TO W-ERRO-ATIV-ID
028800     MOVE W-VAL-MENSAGEM         TO W-ERRO-REGRA
028900     MOVE W-VAL-LINHA-ERRO       TO REG-ARQ-ERRO
029000     PERFORM 7350-GRAVAR-ARQ-ERRO.
029100*----------------------------------------------------------------*
029200 8000-99-FIM.                     EXIT.
029300*----------------------------------------------------------------*
029400
029500* Rotinas arquivo de atividades (compartilhadas com a GIE030P)
029600 COPY GIE030R.
029700* Rotinas arquivo de erros do validador
029800 COPY GIE015R.
