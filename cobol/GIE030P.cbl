000100*================================================================*
000200*    PROGRAM-ID.  GIE030P.
000300*    AUTHOR......  J. P. SOUZA.
000400*    INSTALLATION. CPD.
000500*    DATE-WRITTEN. 14/02/1994.
000600*    DATE-COMPILED.
000700*    SECURITY....  CONFIDENCIAL - USO INTERNO.
000800*----------------------------------------------------------------*
000900*    OBJETIVO ...: INVENTORY AGGREGATOR - lote principal do
001000*                  inventario de emissoes.  Le o ARQ-ATIVIDADE,
001100*                  chama a GIE050P (calculo) para cada registro,
001200*                  grava o(s) resultado(s) no ARQ-RESULTADO,
001300*                  acumula os totais do periodo e, no fim do
001400*                  arquivo, emite o relatorio impresso no
001500*                  ARQ-RELATO atraves das rotinas da GIE021R.
001600*----------------------------------------------------------------*
001700*    A tabela de fatores de emissao (ARQ-FATOR) e carregada em
001800*    memoria uma unica vez no inicio do passo e repassada por
001900*    referencia a GIE050P a cada chamada - a GIE050P nao a altera.
002000*----------------------------------------------------------------*
002100*    REGRA DE ACUMULACAO GEOGRAFICA: o resultado da GIE050P nao
002200*    traz regiao de rede/pais - a chave geografica (preferencia
002300*    p/ ATIV-REGIAO-REDE, senao ATIV-PAIS) e tirada do registro
002400*    de atividade ainda em memoria no momento em que o resultado
002500*    volta da chamada, nunca do registro de resultado.
002600*----------------------------------------------------------------*
002700*    REGRA DE ACUMULACAO POR FONTE: o rotulo do TOP 10 usa o
002800*    nome da atividade (RES-ATIV-NOME); na falta, o codigo
002900*    (RES-ATIV-ID); na falta de ambos, o scope.  O metodo de
003000*    mercado do Scope 2 (RES-METODO-S2 = "M") nunca entra no
003100*    total geral nem nos acumuladores de fonte/local/categoria -
003200*    e uma linha de memoria apenas.
003300*----------------------------------------------------------------*
003400*    ALTERACOES:
003500*    14/02/1994 JPS 0081  - Versao original (totais de scope e
003600*                           categoria S1).
003700*    18/03/1999 JPS 0091  - Inclusao do Scope 3 e da tabela de
003800*                           categoria S3.
003900*    30/09/2003 MAT 0159  - Acumuladores de fonte (top 10) e de
004000*                           distribuicao geografica.
004100*    09/05/2015 LRS 0231  - Tabela de fatores ampliada p/ 500 e
004200*                           passagem por referencia a GIE050P.
004300*    18/11/2020 RCM 0304  - Carga da tabela de fatores passa a
004400*                           copiar tambem FATOR-METODO-S2.
004500*================================================================*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    GIE030P.
004800 AUTHOR.        J. P. SOUZA.
004900 INSTALLATION.  CPD.
005000 DATE-WRITTEN.  14/02/1994.
005100 DATE-COMPILED.
005200 SECURITY.      CONFIDENCIAL - USO INTERNO.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.           IBM-370.
005700 OBJECT-COMPUTER.           IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     COPY GIE011FC.
006400     COPY GIE012FC.
006500     COPY GIE013FC.
006600     COPY GIE014FC.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 COPY GIE011FD.
007100 COPY GIE012FD.
007200 COPY GIE013FD.
007300 COPY GIE014FD.
007400
007500 WORKING-STORAGE SECTION.
007600 COPY GIE000W.
007700 COPY GIE012W.
007800 COPY GIE031W.
007900 COPY GIE050L.
008000
008100*----------------------------------------------------------------*
008200* Area de trabalho da acumulacao por fonte/local - chave/rotulo
008300* em construcao antes da procura "ja existe" na tabela.
008400*----------------------------------------------------------------*
008500 01  W-ACUM-AREA-TRABALHO.
008600     05  W-ACUM-ROTULO-FONTE     PIC X(60) VALUE SPACES.
008700     05  W-ACUM-ROTULO-LOCAL     PIC X(04) VALUE SPACES.
008800     05  W-ACUM-TONELADAS        PIC S9(09)V9(04) VALUE ZEROS.
008900     05  FILLER                  PIC X(10).
009000
009100 01  W-ACUM-ROTULO-LONGO.
009200     05  W-ACUM-ROTULO-60        PIC X(60) VALUE SPACES.
009300
009400 01  W-ACUM-ROTULO-LONGO-R  REDEFINES  W-ACUM-ROTULO-LONGO.
009500     05  W-ACUM-ROTULO-57        PIC X(57).
009600     05  FILLER                  PIC X(03).
009700
009800*----------------------------------------------------------------*
009900* Data do sistema (seculo calculado - ver ALTERACOES Y2K01 na
010000* copybooks-GIE000W) - usada apenas no titulo do relatorio.
010100*----------------------------------------------------------------*
010200 01  W-DATA-OS-AREA.
010300     05  W-DATA-OS-6             PIC 9(06) VALUE ZEROS.
010400     05  FILLER                  PIC X(04).
010500
010600 01  W-DATA-OS-AREA-R   REDEFINES  W-DATA-OS-AREA.
010700     05  W-DATA-OS-AA            PIC 9(02).
010800     05  W-DATA-OS-MM            PIC 9(02).
010900     05  W-DATA-OS-DD            PIC 9(02).
011000     05  FILLER                  PIC X(04).
011100
011200 PROCEDURE DIVISION.
011300
011400*----------------------------------------------------------------*
011500 0000-PRINCIPAL                   SECTION.
011600*----------------------------------------------------------------*
011700     PERFORM 0050-OBTER-DATA-SISTEMA
011800     PERFORM 1000-ABRIR-ARQUIVOS
011900     IF  W-ERRO EQUAL "S"
012000         MOVE 1                  TO RETURN-CODE
012100         GOTO 0000-99-FIM
012200     END-IF
012300
012400     PERFORM 1100-CARREGAR-FATORES
012500     IF  W-ERRO EQUAL "S"
012600         MOVE 1                  TO RETURN-CODE
012700         GOTO 0000-99-FIM
012800     END-IF
012900
013000     PERFORM 7050-LER-ARQ-ATIVIDADE
013100     PERFORM 2000-PROCESSAR-ATIVIDADE UNTIL FS-FIM
013200
013300     MOVE W-DATA-ANO              TO W-ANO-INVENTARIO
013400     PERFORM 9000-CABECALHO
013500     PERFORM 9100-RESUMO
013600     PERFORM 9200-TABELA-SCOPE
013700     PERFORM 9300-TOP-FONTES
013800     PERFORM 9400-TABELA-SCOPE3
013900     PERFORM 9500-TABELA-GASES
014000     PERFORM 9600-GEOGRAFIA
014100     PERFORM 9700-CONTEXTO
014200     PERFORM 9800-METODOLOGIA
014300
014400     PERFORM 1900-FECHAR-ARQUIVOS.
014500*----------------------------------------------------------------*
014600 0000-99-FIM.
014700     GOBACK.
014800*----------------------------------------------------------------*
014900
015000*----------------------------------------------------------------*
015100 0050-OBTER-DATA-SISTEMA          SECTION.
015200*----------------------------------------------------------------*
015300*    Virada do seculo (ver ALTERACOES Y2K01 na GIE000W): ano com
015400*    2 digitos menor que 50 e seculo 2000, senao seculo 1900.
015500*----------------------------------------------------------------*
015600     ACCEPT W-DATA-OS-6           FROM DATE
015700     IF  W-DATA-OS-AA LESS THAN 50
015800         COMPUTE W-DATA-ANO = 2000 + W-DATA-OS-AA
015900     ELSE
016000         COMPUTE W-DATA-ANO = 1900 + W-DATA-OS-AA
016100     END-IF
016200     MOVE W-DATA-OS-MM            TO W-DATA-MES
016300     MOVE W-DATA-OS-DD            TO W-DATA-DIA.
016400*----------------------------------------------------------------*
016500 0050-99-FIM.                     EXIT.
016600*----------------------------------------------------------------*
016700
016800*----------------------------------------------------------------*
016900 1000-ABRIR-ARQUIVOS              SECTION.
017000*----------------------------------------------------------------*
017100     PERFORM 7010-ABRIR-ARQ-ATIVIDADE
017200     IF  NOT FS-OK
017300         GOTO 1000-99-FIM
017400     END-IF
017500
017600     PERFORM 7210-ABRIR-ARQ-RESULTADO
017700     IF  NOT FS-OK
017800         PERFORM 7090-FECHAR-ARQ-ATIVIDADE
017900         GOTO 1000-99-FIM
018000     END-IF
018100
018200     OPEN OUTPUT ARQ-RELATO
018300     IF  NOT FS-OK
018400         MOVE "S"                TO W-ERRO
018500         PERFORM 7090-FECHAR-ARQ-ATIVIDADE
018600         PERFORM 7290-FECHAR-ARQ-RESULTADO
018700     END-IF.
018800*----------------------------------------------------------------*
018900 1000-99-FIM.                     EXIT.
019000*----------------------------------------------------------------*
019100
019200*----------------------------------------------------------------*
019300 1100-CARREGAR-FATORES            SECTION.
019400*----------------------------------------------------------------*
019500*    A tabela fica na copybooks-GIE012W - carga feita pela
019600*    GIE012R (mesma rotina usada por quem mantem o ARQ-FATOR).
019700*----------------------------------------------------------------*
019800     PERFORM 7110-ABRIR-ARQ-FATOR
019900     IF  NOT FS-OK
020000         MOVE "S"                TO W-ERRO
020100         GOTO 1100-99-FIM
020200     END-IF
020300
020400     PERFORM 7150-CARREGAR-TAB-FATOR
020500     PERFORM 7190-FECHAR-ARQ-FATOR
020600
020700     MOVE W-QTD-FATOR             TO LK-CAL-QTD-FATOR
020800     MOVE 1                       TO W-INDICE-TABELA
020900     PERFORM 1150-COPIAR-FATOR THRU 1150-99-FIM
021000         UNTIL W-INDICE-TABELA > W-QTD-FATOR.
021100*----------------------------------------------------------------*
021200 1100-99-FIM.                     EXIT.
021300*----------------------------------------------------------------*
021400
021500*----------------------------------------------------------------*
021600 1150-COPIAR-FATOR                SECTION.
021700*----------------------------------------------------------------*
021800     SET IX-FATOR             TO W-INDICE-TABELA
021900     SET LK-IX-FATOR          TO W-INDICE-TABELA
022000     MOVE FATOR-ID      (IX-FATOR)
022100                        TO LK-FATOR-ID      (LK-IX-FATOR)
022200     MOVE FATOR-NOME    (IX-FATOR)
022300                        TO LK-FATOR-NOME    (LK-IX-FATOR)
022400     MOVE FATOR-CATEGORIA (IX-FATOR)
022500                        TO LK-FATOR-CATEGORIA (LK-IX-FATOR)
022600     MOVE FATOR-UNIDADE (IX-FATOR)
022700                        TO LK-FATOR-UNIDADE (LK-IX-FATOR)
022800     MOVE FATOR-CO2     (IX-FATOR)
022900                        TO LK-FATOR-CO2     (LK-IX-FATOR)
023000     MOVE FATOR-CH4     (IX-FATOR)
023100                        TO LK-FATOR-CH4     (LK-IX-FATOR)
023200     MOVE FATOR-N2O     (IX-FATOR)
023300                        TO LK-FATOR-N2O     (LK-IX-FATOR)
023400     MOVE FATOR-CO2E    (IX-FATOR)
023500                        TO LK-FATOR-CO2E    (LK-IX-FATOR)
023600     MOVE FATOR-FONTE   (IX-FATOR)
023700                        TO LK-FATOR-FONTE   (LK-IX-FATOR)
023800     MOVE FATOR-METODO-S2 (IX-FATOR)
023900                        TO LK-FATOR-METODO-S2 (LK-IX-FATOR)
024000     ADD 1                    TO W-INDICE-TABELA.
024100*----------------------------------------------------------------*
024200 1150-99-FIM.                     EXIT.
024300*----------------------------------------------------------------*
024400
024500*----------------------------------------------------------------*
024600 1900-FECHAR-ARQUIVOS             SECTION.
024700*----------------------------------------------------------------*
024800     PERFORM 7090-FECHAR-ARQ-ATIVIDADE
024900     PERFORM 7290-FECHAR-ARQ-RESULTADO
025000     CLOSE ARQ-RELATO.
025100*----------------------------------------------------------------*
025200 1900-99-FIM.                     EXIT.
025300*----------------------------------------------------------------*
025400
025500*----------------------------------------------------------------*
025600 2000-PROCESSAR-ATIVIDADE         SECTION.
025700*----------------------------------------------------------------*
025800     ADD 1                        TO W-LIDOS
025900     PERFORM 2100-MONTAR-PARM-CALCULO
026000
026100     CALL "GIE050P"              USING LK-PARM-CALCULO
026200
026300     PERFORM 2200-GRAVAR-RESULTADOS
026400         VARYING W-INDICE-AUX FROM 1 BY 1
026500                   UNTIL W-INDICE-AUX > LK-CAL-QTD-RESULTADOS
026600
026700     PERFORM 7050-LER-ARQ-ATIVIDADE.
026800*----------------------------------------------------------------*
026900 2000-99-FIM.                     EXIT.
027000*----------------------------------------------------------------*
027100
027200*----------------------------------------------------------------*
027300 2100-MONTAR-PARM-CALCULO         SECTION.
027400*----------------------------------------------------------------*
027500     MOVE ATIV-ID                 TO LK-ATIV-ID
027600     MOVE ATIV-NOME               TO LK-ATIV-NOME
027700     MOVE ATIV-SCOPE              TO LK-ATIV-SCOPE
027800     MOVE ATIV-S1-CATEGORIA       TO LK-ATIV-S1-CATEGORIA
027900     MOVE ATIV-S3-CATEGORIA       TO LK-ATIV-S3-CATEGORIA
028000     MOVE ATIV-TIPO-COMBUSTIVEL   TO LK-ATIV-TIPO-COMBUST
028100     MOVE ATIV-QUANTIDADE         TO LK-ATIV-QUANTIDADE
028200     MOVE ATIV-UNIDADE            TO LK-ATIV-UNIDADE
028300     MOVE ATIV-REGIAO-REDE        TO LK-ATIV-REGIAO-REDE
028400     MOVE ATIV-PAIS               TO LK-ATIV-PAIS
028500     MOVE ATIV-FATOR-CUSTOM       TO LK-ATIV-FATOR-CUSTOM
028600     MOVE ATIV-REFRIGERANTE       TO LK-ATIV-REFRIGERANTE
028700     MOVE W-ASSESSMENT-GWP        TO LK-CAL-ASSESSMENT.
028800*----------------------------------------------------------------*
028900 2100-99-FIM.                     EXIT.
029000*----------------------------------------------------------------*
029100
029200*----------------------------------------------------------------*
029300 2200-GRAVAR-RESULTADOS           SECTION.
029400*----------------------------------------------------------------*
029500     MOVE SPACES                  TO REG-ARQ-RESULTADO
029600     MOVE ATIV-ID                 TO RES-ATIV-ID
029700     MOVE ATIV-NOME               TO RES-ATIV-NOME
029800     MOVE LK-RES-SCOPE        (W-INDICE-AUX) TO RES-SCOPE
029900     MOVE LK-RES-METODO-S2    (W-INDICE-AUX) TO RES-METODO-S2
030000     MOVE LK-RES-S1-CATEGORIA (W-INDICE-AUX)
030100                                    TO RES-S1-CATEGORIA
030200     MOVE LK-RES-S3-CATEGORIA (W-INDICE-AUX)
030300                                    TO RES-S3-CATEGORIA
030400     MOVE LK-RES-CO2E-KG      (W-INDICE-AUX) TO RES-CO2E-KG
030500     MOVE LK-RES-CO2E-TON     (W-INDICE-AUX)
030600                                    TO RES-CO2E-TONELADAS
030700     MOVE LK-RES-QTD-GASES    (W-INDICE-AUX) TO RES-QTD-GASES
030800     MOVE LK-RES-FATOR-ID     (W-INDICE-AUX) TO RES-FATOR-ID
030900     MOVE LK-RES-NOTA         (W-INDICE-AUX) TO RES-NOTA
031000
031100     MOVE 1                       TO W-INDICE-GAS
031200     PERFORM 2250-COPIAR-GAS THRU 2250-99-FIM
031300         UNTIL W-INDICE-GAS > 3
031400
031500     PERFORM 7250-GRAVAR-ARQ-RESULTADO
031600
031700     IF  LK-RES-QTD-GASES (W-INDICE-AUX) GREATER THAN ZEROS
031800         PERFORM 2300-ACUMULAR-GASES
031900             VARYING W-INDICE-GAS FROM 1 BY 1
032000                       UNTIL W-INDICE-GAS >
032100                               LK-RES-QTD-GASES (W-INDICE-AUX)
032200     END-IF
032300
032400     PERFORM 2400-ACUMULAR-CATEGORIA
032500     PERFORM 2500-ACUMULAR-TOTAIS
032600
032700     IF  RES-METODO-S2 NOT EQUAL "M"
032800         PERFORM 2600-ACUMULAR-FONTE
032900         PERFORM 2700-ACUMULAR-LOCAL
033000     END-IF.
033100*----------------------------------------------------------------*
033200 2200-99-FIM.                     EXIT.
033300*----------------------------------------------------------------*
033400
033500*----------------------------------------------------------------*
033600 2250-COPIAR-GAS                  SECTION.
033700*----------------------------------------------------------------*
033800     MOVE LK-RES-GAS (W-INDICE-AUX W-INDICE-GAS)
033900                        TO RES-GAS          (W-INDICE-GAS)
034000     MOVE LK-RES-GAS-MASSA-KG (W-INDICE-AUX W-INDICE-GAS)
034100                        TO RES-GAS-MASSA-KG (W-INDICE-GAS)
034200     MOVE LK-RES-GAS-CO2E-KG (W-INDICE-AUX W-INDICE-GAS)
034300                        TO RES-GAS-CO2E-KG  (W-INDICE-GAS)
034400     MOVE LK-RES-GWP-USADO (W-INDICE-AUX W-INDICE-GAS)
034500                        TO RES-GWP-USADO    (W-INDICE-GAS)
034600     ADD 1                    TO W-INDICE-GAS.
034700*----------------------------------------------------------------*
034800 2250-99-FIM.                     EXIT.
034900*----------------------------------------------------------------*
035000
035100*----------------------------------------------------------------*
035200 2300-ACUMULAR-GASES              SECTION.
035300*----------------------------------------------------------------*
035400     MOVE "N"                     TO W-ACHOU
035500     MOVE 1                       TO W-INDICE-TABELA
035600     PERFORM 2350-COMPARAR-GAS THRU 2350-99-FIM
035700         UNTIL W-INDICE-TABELA > 3.
035800*----------------------------------------------------------------*
035900 2300-99-FIM.                     EXIT.
036000*----------------------------------------------------------------*
036100
036200*----------------------------------------------------------------*
036300 2350-COMPARAR-GAS                SECTION.
036400*----------------------------------------------------------------*
036500     IF  RES-GAS (W-INDICE-GAS) EQUAL
036600                 W-GAS-NOME-CARGA (W-INDICE-TABELA)
036700         MOVE "S"            TO W-ACHOU
036800         ADD RES-GAS-MASSA-KG (W-INDICE-GAS)
036900                        TO W-GAS-MASSA-KG (W-INDICE-TABELA)
037000         ADD RES-GAS-CO2E-KG (W-INDICE-GAS)
037100                        TO W-GAS-CO2E-KG  (W-INDICE-TABELA)
037200         MOVE RES-GWP-USADO (W-INDICE-GAS)
037300                        TO W-GAS-GWP-USADO (W-INDICE-TABELA)
037400         MOVE W-GAS-NOME-CARGA (W-INDICE-TABELA)
037500                        TO W-GAS-NOME (W-INDICE-TABELA)
037600     END-IF
037700     ADD 1                    TO W-INDICE-TABELA.
037800*----------------------------------------------------------------*
037900 2350-99-FIM.                     EXIT.
038000*----------------------------------------------------------------*
038100
038200*----------------------------------------------------------------*
038300 2400-ACUMULAR-CATEGORIA          SECTION.
038400*----------------------------------------------------------------*
038500     EVALUATE RES-SCOPE
038600         WHEN 1
038700             IF  RES-S1-CATEGORIA NOT EQUAL SPACES
038800                 MOVE 1               TO W-INDICE-TABELA
038900                 PERFORM 2450-COMPARAR-CATEGORIA-S1
039000                     THRU 2450-99-FIM
039100                     UNTIL W-INDICE-TABELA > 5
039200             ELSE
039300                 ADD RES-CO2E-TONELADAS TO
039400                             W-S1-CAT-TONELADAS (5)
039500                 MOVE W-S1-CAT-NOME-CARGA (5)
039600                           TO W-S1-CAT-NOME (5)
039700             END-IF
039800         WHEN 3
039900             IF  RES-METODO-S2 NOT EQUAL "M"
040000                 ADD RES-CO2E-TONELADAS
040100                     TO W-S3-CAT-TONELADAS (RES-S3-CATEGORIA)
040200             END-IF
040300     END-EVALUATE.
040400*----------------------------------------------------------------*
040500 2400-99-FIM.                     EXIT.
040600*----------------------------------------------------------------*
040700
040800*----------------------------------------------------------------*
040900 2450-COMPARAR-CATEGORIA-S1       SECTION.
041000*----------------------------------------------------------------*
041100     IF  RES-S1-CATEGORIA EQUAL
041200          W-S1-CAT-NOME-CARGA (W-INDICE-TABELA)
041300         ADD RES-CO2E-TONELADAS TO
041400             W-S1-CAT-TONELADAS (W-INDICE-TABELA)
041500         MOVE
041600          W-S1-CAT-NOME-CARGA (W-INDICE-TABELA)
041700           TO W-S1-CAT-NOME (W-INDICE-TABELA)
041800     END-IF
041900     ADD 1                    TO W-INDICE-TABELA.
042000*----------------------------------------------------------------*
042100 2450-99-FIM.                     EXIT.
042200*----------------------------------------------------------------*
042300
042400*----------------------------------------------------------------*
042500 2500-ACUMULAR-TOTAIS             SECTION.
042600*----------------------------------------------------------------*
042700     EVALUATE TRUE
042800         WHEN RES-SCOPE EQUAL 1
042900             ADD RES-CO2E-TONELADAS    TO W-TOT-SCOPE1
043000             ADD RES-CO2E-TONELADAS    TO W-TOT-GERAL
043100         WHEN RES-SCOPE EQUAL 2 AND RES-METODO-S2 EQUAL "L"
043200             ADD RES-CO2E-TONELADAS    TO W-TOT-SCOPE2-LOC
043300             ADD RES-CO2E-TONELADAS    TO W-TOT-GERAL
043400         WHEN RES-SCOPE EQUAL 2 AND RES-METODO-S2 EQUAL "M"
043500             ADD RES-CO2E-TONELADAS    TO W-TOT-SCOPE2-MKT
043600         WHEN RES-SCOPE EQUAL 3
043700             ADD RES-CO2E-TONELADAS    TO W-TOT-SCOPE3
043800             ADD RES-CO2E-TONELADAS    TO W-TOT-GERAL
043900     END-EVALUATE.
044000*----------------------------------------------------------------*
044100 2500-99-FIM.                     EXIT.
044200*----------------------------------------------------------------*
044300
044400*----------------------------------------------------------------*
044500 2600-ACUMULAR-FONTE              SECTION.
044600*----------------------------------------------------------------*
044700*    Rotulo: nome da atividade; na falta, codigo; na falta de
044800*    ambos, "SCOPE n".  Maior que 60 e truncado p/ 57 + "...".
044900*----------------------------------------------------------------*
045000     MOVE SPACES                  TO W-ACUM-ROTULO-LONGO
045100     EVALUATE TRUE
045200         WHEN ATIV-NOME NOT EQUAL SPACES
045300             MOVE ATIV-NOME        TO W-ACUM-ROTULO-60
045400         WHEN ATIV-ID NOT EQUAL SPACES
045500             MOVE ATIV-ID          TO W-ACUM-ROTULO-60
045600         WHEN OTHER
045700             STRING "SCOPE "       DELIMITED BY SIZE
045800                    RES-SCOPE      DELIMITED BY SIZE
045900                    INTO W-ACUM-ROTULO-60
046000     END-EVALUATE
046100
046200     IF  W-ACUM-ROTULO-60 (58:3) NOT EQUAL SPACES
046300         STRING W-ACUM-ROTULO-57 DELIMITED BY SIZE
046400                "..."            DELIMITED BY SIZE
046500                INTO W-ACUM-ROTULO-LONGO
046600     END-IF
046700     MOVE W-ACUM-ROTULO-60         TO W-ACUM-ROTULO-FONTE
046800
046900     MOVE "N"                     TO W-ACHOU
047000     MOVE 1                       TO W-INDICE-TABELA
047100     PERFORM 2650-COMPARAR-FONTE THRU 2650-99-FIM
047200         UNTIL W-INDICE-TABELA > W-QTD-FONTE
047300
047400     IF  W-ACHOU NOT EQUAL "S"
047500     AND W-QTD-FONTE LESS THAN 200
047600         ADD 1                    TO W-QTD-FONTE
047700         MOVE W-ACUM-ROTULO-FONTE
047800                         TO W-FONTE-LABEL (W-QTD-FONTE)
047900         MOVE RES-CO2E-TONELADAS
048000                         TO W-FONTE-TONELADAS (W-QTD-FONTE)
048100         MOVE "N"        TO W-FONTE-IMPRESSO (W-QTD-FONTE)
048200     END-IF.
048300*----------------------------------------------------------------*
048400 2600-99-FIM.                     EXIT.
048500*----------------------------------------------------------------*
048600
048700*----------------------------------------------------------------*
048800 2650-COMPARAR-FONTE              SECTION.
048900*----------------------------------------------------------------*
049000     IF  W-FONTE-LABEL (W-INDICE-TABELA) EQUAL
049100                               W-ACUM-ROTULO-FONTE
049200         MOVE "S"            TO W-ACHOU
049300         ADD RES-CO2E-TONELADAS
049400                     TO W-FONTE-TONELADAS (W-INDICE-TABELA)
049500     END-IF
049600     ADD 1                    TO W-INDICE-TABELA.
049700*----------------------------------------------------------------*
049800 2650-99-FIM.                     EXIT.
049900*----------------------------------------------------------------*
050000
050100*----------------------------------------------------------------*
050200 2700-ACUMULAR-LOCAL               SECTION.
050300*----------------------------------------------------------------*
050400*    Chave geografica tirada da atividade (ainda em memoria),
050500*    nunca do resultado - regiao de rede prevalece sobre pais.
050600*----------------------------------------------------------------*
050700     IF  ATIV-REGIAO-REDE EQUAL SPACES
050800     AND ATIV-PAIS        EQUAL SPACES
050900         GOTO 2700-99-FIM
051000     END-IF
051100
051200     IF  ATIV-REGIAO-REDE NOT EQUAL SPACES
051300         MOVE ATIV-REGIAO-REDE    TO W-ACUM-ROTULO-LOCAL
051400     ELSE
051500         MOVE ATIV-PAIS           TO W-ACUM-ROTULO-LOCAL
051600     END-IF
051700
051800     MOVE "N"                     TO W-ACHOU
051900     MOVE 1                       TO W-INDICE-TABELA
052000     PERFORM 2750-COMPARAR-LOCAL THRU 2750-99-FIM
052100         UNTIL W-INDICE-TABELA > W-QTD-LOCAL
052200
052300     IF  W-ACHOU NOT EQUAL "S"
052400     AND W-QTD-LOCAL LESS THAN 50
052500         ADD 1                    TO W-QTD-LOCAL
052600         MOVE W-ACUM-ROTULO-LOCAL
052700                         TO W-LOCAL-LABEL (W-QTD-LOCAL)
052800         MOVE RES-CO2E-TONELADAS
052900                         TO W-LOCAL-TONELADAS (W-QTD-LOCAL)
053000         MOVE "N"        TO W-LOCAL-IMPRESSO (W-QTD-LOCAL)
053100     END-IF.
053200*----------------------------------------------------------------*
053300 2700-99-FIM.                     EXIT.
053400*----------------------------------------------------------------*
053500
053600*----------------------------------------------------------------*
053700 2750-COMPARAR-LOCAL              SECTION.
053800*----------------------------------------------------------------*
053900     IF  W-LOCAL-LABEL (W-INDICE-TABELA) EQUAL
054000                               W-ACUM-ROTULO-LOCAL
054100         MOVE "S"            TO W-ACHOU
054200         ADD RES-CO2E-TONELADAS
054300                     TO W-LOCAL-TONELADAS (W-INDICE-TABELA)
054400     END-IF
054500     ADD 1                    TO W-INDICE-TABELA.
054600*----------------------------------------------------------------*
054700 2750-99-FIM.                     EXIT.
054800*----------------------------------------------------------------*
054900
055000* Rotinas arquivo de atividades (compartilhadas com a GIE040P)
055100 COPY GIE030R.
055200* Rotinas arquivo de resultados
055300 COPY GIE013R.
055400* Rotinas/tabela de fatores (carga e pesquisa) e layout da tabela
055500 COPY GIE012R.
055600* Montagem do relatorio impresso
055700 COPY GIE021R.
