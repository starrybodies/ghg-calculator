000100*================================================================*
000200*    PROGRAM-ID.  GIE000P.
000300*    AUTHOR......  J. P. SOUZA.
000400*    INSTALLATION. CPD.
000500*    DATE-WRITTEN. 14/02/1994.
000600*    DATE-COMPILED.
000700*    SECURITY....  CONFIDENCIAL - USO INTERNO.
000800*----------------------------------------------------------------*
000900*    OBJETIVO ...: PASSO PRINCIPAL - encadeia os dois lotes do
001000*                  inventario de emissoes: primeiro chama a
001100*                  GIE040P (RECORD VALIDATOR) sobre o
001200*                  ARQ-ATIVIDADE do periodo; se nao houver
001300*                  nenhum registro
001400*                  invalido, chama a GIE030P (INVENTORY
001500*                  AGGREGATOR) p/ calcular, acumular e emitir o
001600*                  relatorio.
001700*----------------------------------------------------------------*
001800*    Cada CALL devolve o seu RETURN-CODE - este passo e quem
001900*    decide a sequencia, chamando as rotinas direto por CALL em
002000*    vez de depender de PROC de JCL em separado.
002100*----------------------------------------------------------------*
002200*    ALTERACOES:
002300*    14/02/1994 JPS 0081  - Versao original (chama GIE030P direto,
002400*                           sem validacao previa).
002500*    24/02/1994 JPS 0085  - Inclusao da chamada a GIE040P antes da
002600*                           GIE030P; aborta o passo se RETURN-CODE
002700*                           da validacao vier diferente de zero.
002800*    03/09/1998 RNC Y2K01 - Revisao previa a virada do seculo -
002900*                           sem campos de data neste programa.
003000*    09/05/2015 LRS 0231  - Mensagens de console revisadas para
003100*                           facilitar a conferencia do operador.
003200*================================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    GIE000P.
003500 AUTHOR.        J. P. SOUZA.
003600 INSTALLATION.  CPD.
003700 DATE-WRITTEN.  14/02/1994.
003800 DATE-COMPILED.
003900 SECURITY.      CONFIDENCIAL - USO INTERNO.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.           IBM-370.
004400 OBJECT-COMPUTER.           IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 COPY GIE000W.
005100
005200*----------------------------------------------------------------*
005300* Contador de passos do encadeamento e codigo de retorno de cada
005400* CALL - area exclusiva deste programa (nao vai para a GIE000W
005500* porque nenhum outro programa do inventario precisa dela).
005600*----------------------------------------------------------------*
005700 01  W-PASSO-AREA.
005800     05  W-PASSO-NUMERO          PIC 9(02) COMP VALUE ZEROS.
005900     05  W-PASSO-RC              PIC S9(04) COMP VALUE ZEROS.
006000     05  FILLER                  PIC X(10).
006100
006200 01  W-PASSO-NOMES.
006300     05  FILLER                  PIC X(08) VALUE "GIE040P".
006400     05  FILLER                  PIC X(08) VALUE "GIE030P".
006500
006600 01  W-PASSO-NOMES-R  REDEFINES  W-PASSO-NOMES.
006700     05  W-PASSO-NOME-CARGA OCCURS 2 TIMES  PIC X(08).
006800
006900 PROCEDURE DIVISION.
007000
007100*----------------------------------------------------------------*
007200 0000-PRINCIPAL                   SECTION.
007300*----------------------------------------------------------------*
007400     DISPLAY "GIE000P - INVENTARIO DE EMISSOES - INICIO DO PASSO"
007500
007600     MOVE 1                      TO W-PASSO-NUMERO
007700     PERFORM 1000-CHAMAR-VALIDADOR
007800
007900     IF  W-PASSO-RC NOT EQUAL ZEROS
008000         DISPLAY "GIE040P DEVOLVEU RETURN-CODE "
008100                 W-PASSO-RC " - GIE030P NAO SERA EXECUTADA"
008200         MOVE W-PASSO-RC          TO RETURN-CODE
008300         GOTO 0000-99-FIM
008400     END-IF
008500
008600     MOVE 2                      TO W-PASSO-NUMERO
008700     PERFORM 2000-CHAMAR-AGREGADOR
008800
008900     IF  W-PASSO-RC NOT EQUAL ZEROS
009000         DISPLAY "GIE030P DEVOLVEU RETURN-CODE "
009100                 W-PASSO-RC
009200         MOVE W-PASSO-RC          TO RETURN-CODE
009300     END-IF.
009400*----------------------------------------------------------------*
009500 0000-99-FIM.
009600     DISPLAY "GIE000P - FIM DO PASSO"
009700     GOBACK.
009800*----------------------------------------------------------------*
009900
010000*----------------------------------------------------------------*
010100 1000-CHAMAR-VALIDADOR            SECTION.
010200*----------------------------------------------------------------*
010300     DISPLAY "PASSO " W-PASSO-NUMERO " - CHAMANDO "
010400             W-PASSO-NOME-CARGA (W-PASSO-NUMERO)
010500
010600     CALL "GIE040P"
010700
010800     MOVE RETURN-CODE             TO W-PASSO-RC.
010900*----------------------------------------------------------------*
011000 1000-99-FIM.                     EXIT.
011100*----------------------------------------------------------------*
011200
011300*----------------------------------------------------------------*
011400 2000-CHAMAR-AGREGADOR            SECTION.
011500*----------------------------------------------------------------*
011600     DISPLAY "PASSO " W-PASSO-NUMERO " - CHAMANDO "
011700             W-PASSO-NOME-CARGA (W-PASSO-NUMERO)
011800
011900     CALL "GIE030P"
012000
012100     MOVE RETURN-CODE             TO W-PASSO-RC.
012200*----------------------------------------------------------------*
012300 2000-99-FIM.                     EXIT.
012400*----------------------------------------------------------------*
