000100*================================================================*
000200*    MODULO......: Inventario de Emissoes GEE
000300*    AUTHOR......: C. R. Almeida
000400*    DATA........: 11/04/1989
000500*    OBJETIVO ...: Campos para uso comum entre os programas
000600*----------------------------------------------------------------*
000700*    ALTERACOES:
000800*    11/04/1989 CRA 0000  - Versao original.
000900*    03/09/1991 CRA 0041  - Switches de controle de arquivo.
001000*    22/01/1994 JPS 0077  - Contadores COMP para os totalizadores.
001100*    14/11/1998 RNC Y2K01 - Campo W-DATA-SISTEMA ampliado p/ 4
001200*                           posicoes de ano (virada do seculo).
001300*    19/02/1999 RNC Y2K02 - Revisao final, sem pendencia.
001400*    07/06/2003 MAT 0132  - W-ASSESSMENT-GWP p/ selecao AR5/AR6.
001500*    30/03/2009 LRS 0205  - W-INDICE-TABELA em COMP p/ pesquisas.
001600*================================================================*
001700 77  W-PROGRAMA                  PIC X(08) VALUE SPACES.
001800 77  W-FIM                       PIC X(01) VALUE "N".
001900 77  W-ACHOU                     PIC X(01) VALUE "N".
002000 77  W-ERRO                      PIC X(01) VALUE "N".
002100
002200*----------------------------------------------------------------*
002300* Data do sistema - quebrado por componente (AAAAMMDD)
002400*----------------------------------------------------------------*
002500 01  W-DATA-SISTEMA              PIC 9(08) VALUE ZEROS.
002600 01  W-DATA-SISTEMA-R    REDEFINES  W-DATA-SISTEMA.
002700     05  W-DATA-ANO              PIC 9(04).
002800     05  W-DATA-MES              PIC 9(02).
002900     05  W-DATA-DIA              PIC 9(02).
003000
003100*----------------------------------------------------------------*
003200* Contadores de processamento - grupo unico, varias vistas
003300*----------------------------------------------------------------*
003400 01  W-CONTADORES.
003500     05  W-LIDOS                 PIC 9(07) COMP VALUE ZEROS.
003600     05  W-GRAVADOS              PIC 9(07) COMP VALUE ZEROS.
003700     05  W-REJEITADOS            PIC 9(07) COMP VALUE ZEROS.
003800     05  W-VALIDOS               PIC 9(07) COMP VALUE ZEROS.
003900     05  FILLER                  PIC X(04).
004000
004100 01  W-CONTADORES-R      REDEFINES  W-CONTADORES.
004200     05  W-CONT-BYTES            PIC X(28).
004300
004400*----------------------------------------------------------------*
004500* Subscritos / indices de pesquisa em tabela - sempre COMP
004600*----------------------------------------------------------------*
004700 01  W-INDICES.
004800     05  W-INDICE-TABELA         PIC 9(04) COMP VALUE ZEROS.
004900     05  W-INDICE-GAS            PIC 9(02) COMP VALUE ZEROS.
005000     05  W-INDICE-FONTE          PIC 9(04) COMP VALUE ZEROS.
005100     05  W-INDICE-LOCAL          PIC 9(04) COMP VALUE ZEROS.
005200     05  W-INDICE-AUX            PIC 9(04) COMP VALUE ZEROS.
005300     05  FILLER                  PIC X(02).
005400
005500*----------------------------------------------------------------*
005600* Selecao da edicao do GWP em uso no lote (default AR5)
005700*----------------------------------------------------------------*
005800 77  W-ASSESSMENT-GWP            PIC X(03) VALUE "AR5".
005900     88  W-GWP-E-AR5                     VALUE "AR5".
006000     88  W-GWP-E-AR6                     VALUE "AR6".
006100
006200*----------------------------------------------------------------*
006300* File Status comum a todos os arquivos sequenciais do lote
006400*----------------------------------------------------------------*
006500 01  W-FILE-STATUS-AREA.
006600     05  WS-RESULTADO-ACESSO     PIC X(02).
006700         88  FS-OK                       VALUE "00".
006800         88  FS-FIM                       VALUE "10".
006900         88  FS-ARQ-NAO-ENCONTRADO         VALUE "35".
007000         88  FS-ERRO-LAYOUT                VALUE "39".
007100     05  FILLER                  PIC X(06).
007200
007300*----------------------------------------------------------------*
007400* Identificacao dos arquivos do lote (nomes logicos)
007500*----------------------------------------------------------------*
007600 01  W-ARQUIVOS.
007700     05  WID-ARQ-ATIVIDADE       PIC X(40)
007800                                 VALUE "ARQ-ATIVIDADE.DAT".
007900     05  WID-ARQ-FATOR           PIC X(40) VALUE "ARQ-FATOR.DAT".
008000     05  WID-ARQ-RESULTADO       PIC X(40)
008100                                 VALUE "ARQ-RESULTADO.DAT".
008200     05  WID-ARQ-RELATO          PIC X(40) VALUE "ARQ-RELATO.DAT".
008300     05  WID-ARQ-ERRO            PIC X(40) VALUE "ARQ-ERRO.DAT".
008400     05  FILLER                  PIC X(10).
008500
008600*----------------------------------------------------------------*
008700* Vista alternativa dos 5 nomes logicos como uma tabela unica,
008800* usada pela rotina de abertura generica de arquivos do lote
008900*----------------------------------------------------------------*
009000 01  W-ARQUIVOS-R        REDEFINES  W-ARQUIVOS.
009100     05  W-ARQUIVO-NOME  OCCURS 5 TIMES    PIC X(40).
